000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TRXTIP02.                                                 
000300 AUTHOR.        R J HALVORSEN.                                            
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  03/14/1985.                                               
000600 DATE-COMPILED. 03/14/1985.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  TRX.TIP02  -  TRANSACTION REQUEST RECORD DEFINITION                    
001000*  DOCUMENTS THE DAILY TRANSACTION REQUEST INTERFACE READ BY              
001100*  THE COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM -                  
001200*  SUPPLY, WITHDRAW, BORROW, LIQUIDATE AND ACCRUE REQUESTS,               
001300*  ONE ROW PER REQUEST, IN ASCENDING TIMESTAMP ORDER.                     
001400*  CATALOGUED HERE FOR THE METADATA EXTRACT JOB ONLY.  SEE                
001500*  CLP.R00001 FOR THE PRODUCTION EDIT AND POSTING LOGIC.                  
001600*-----------------------------------------------------------              
001700*  C H A N G E   L O G                                                    
001800*-----------------------------------------------------------              
001900* 031485 RJH  ORIGINAL CODING - SUPPLY/WITHDRAW/BORROW                    
002000* 031485 RJH    REQUEST INTERFACE, THREE TRANSACTION TYPES.               
002100* 091586 RJH  ADDED THE LIQUIDATE TRANSACTION TYPE AND ITS                
002200* 091586 RJH    TARGET-POSITION-ID FIELD PER LOAN COMMITTEE               
002300* 091586 RJH    RESOLUTION 86-14.                                         
002400* 070392 TMO  ADDED THE ACCRUE TRANSACTION TYPE - DRIVES A                
002500* 070392 TMO    RESERVE INDEX ROLL WITH NO OTHER POSTING,                 
002600* 070392 TMO    USED ON DAYS WITH NO MEMBER ACTIVITY.                     
002700* 021787 TMO  ADDED COLLATERAL-ASSET AND COLLATERAL-AMOUNT                
002800* 021787 TMO    FOR THE TWO-ASSET BORROW REQUEST (SEE                     
002900* 021787 TMO    DBT.TIP09 CHANGE OF SAME DATE).                           
003000* 011595 DKP  RESIZED ASSET ID FIELDS TO 16 BYTES AND USER-               
003100* 011595 DKP    ADDR TO 20 BYTES - MULTI-CURRENCY EXPANSION.              
003200* 081598 DKP  YEAR 2000 REVIEW - TRX-TIMESTAMP CONFIRMED                  
003300* 081598 DKP    STORED AS UNIX-EPOCH SECONDS.  NO WINDOWING               
003400* 081598 DKP    REQUIRED.  NO OTHER CHANGE.                               
003500* 022601 MFS  ADDED TIMESTAMP DAY/SECOND REDEFINES FOR THE                
003600* 022601 MFS    RJ8 PRINT UTILITY (MATCHES RSV.TIP03).                    
003700* 040304 CLV  ADDED WHOLE-UNIT/REMAINDER REDEFINES OF THE                 
003800* 040304 CLV    REQUEST AND COLLATERAL AMOUNTS PER RECON                  
003900* 040304 CLV    TEAM REQUEST (TICKET DC-2311).                            
004000*===============================================================          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT TRX-REQUEST-DEF ASSIGN TO TRXDLY                              
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  TRX-REQUEST-DEF                                                      
005200     LABEL RECORDS ARE STANDARD.                                          
005300 01  TRX-REQUEST-RECORD.                                                  
005400*        REQUEST TIMESTAMP - UNIX EPOCH SECONDS -------------             
005500     05  TRX-TIMESTAMP              PIC 9(12).                            
005600*        REQUEST TYPE ----------------------------------------            
005700     05  TRX-TYPE                   PIC X(10).                            
005800         88  TRX-IS-SUPPLY              VALUE 'SUPPLY'.                   
005900         88  TRX-IS-WITHDRAW            VALUE 'WITHDRAW'.                 
006000         88  TRX-IS-BORROW              VALUE 'BORROW'.                   
006100         88  TRX-IS-LIQUIDATE           VALUE 'LIQUIDATE'.                
006200         88  TRX-IS-ACCRUE              VALUE 'ACCRUE'.                   
006300     05  TRX-USER-ADDR              PIC X(20).                            
006400     05  TRX-ASSET-ID               PIC X(16).                            
006500*        REQUEST AMOUNT - SATOSHI UNITS ----------------------            
006600     05  TRX-AMOUNT                 PIC S9(15).                           
006700     05  TRX-COLLATERAL-ASSET       PIC X(16).                            
006800*        COLLATERAL AMOUNT - SATOSHI UNITS -------------------            
006900     05  TRX-COLLATERAL-AMOUNT      PIC S9(15).                           
007000     05  TRX-POSITION-ID            PIC 9(09).                            
007100     05  FILLER                     PIC X(03).                            
007200*                                                                         
007300*    TIMESTAMP DAY/SECOND VIEW - MATCHES RSV.TIP03 022601 ----            
007400     05  TRX-TIMESTAMP-PARTS REDEFINES                                    
007500             TRX-TIMESTAMP.                                               
007600         10  TRX-TS-DAY-PORTION     PIC 9(07).                            
007700         10  TRX-TS-SEC-PORTION     PIC 9(05).                            
007800*                                                                         
007900*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW OF THE AMOUNT -------            
008000     05  TRX-AMOUNT-VIEW REDEFINES                                        
008100             TRX-AMOUNT.                                                  
008200         10  TRX-AMT-WHOLE-UNITS    PIC S9(07).                           
008300         10  TRX-AMT-SATOSHI-PRT    PIC 9(08).                            
008400*                                                                         
008500*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW OF THE COLLATERAL ---            
008600     05  TRX-COLLATERAL-AMOUNT-VIEW REDEFINES                             
008700             TRX-COLLATERAL-AMOUNT.                                       
008800         10  TRX-COLL-WHOLE-UNITS   PIC S9(07).                           
008900         10  TRX-COLL-SATOSHI-PRT   PIC 9(08).                            
009000 WORKING-STORAGE SECTION.                                                 
009100 01  FILLER                         PIC X(01).                            
009200 PROCEDURE DIVISION.                                                      
009300 0000-CATALOGUE-ONLY.                                                     
009400     STOP RUN.                                                            
