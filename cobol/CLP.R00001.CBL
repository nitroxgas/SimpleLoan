000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CLPR0001.                                                 
000300 AUTHOR.        M F SANDVIK.                                              
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  02/26/1991.                                               
000600 DATE-COMPILED. 02/26/1991.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  CLP.R00001  -  COLLATERAL LENDING POOL NIGHTLY ACCOUNTING              
001000*  RUN.  READS THE DAY'S TRANSACTION REQUEST INTERFACE                    
001100*  (TRX.TIP02) IN TIMESTAMP ORDER AND POSTS SUPPLY, WITHDRAW,             
001200*  BORROW, LIQUIDATE AND ACCRUE REQUESTS AGAINST THE RESERVE              
001300*  MASTER (RSV.TIP03), SUPPLY POSITION MASTER (SUP.BALANCE)               
001400*  AND DEBT POSITION MASTER (DBT.TIP09), VALUING COLLATERAL               
001500*  AND DEBT OFF THE PRICING DESK FEED (PRC.TIP01).  EVERY                 
001600*  REQUEST YIELDS ONE AUDIT ROW (AUD.R00858, CONFIRMED OR                 
001700*  REJECTED).  MASTERS ARE HELD IN WORKING TABLES FOR THE RUN             
001800*  AND REWRITTEN AT END OF RUN; CLOSED POSITIONS ARE DROPPED.             
001900*  INTEREST ACCRUES CONTINUOUSLY BY THE CUMULATIVE-INDEX                  
002000*  METHOD - SEE THE 2000-RAY-MATH SECTION FOR THE SCALED                  
002100*  FIXED-POINT ARITHMETIC THIS RUN IS BUILT ON.                           
002200*-----------------------------------------------------------              
002300*  C H A N G E   L O G                                                    
002400*-----------------------------------------------------------              
002500* 022691 MFS  ORIGINAL CODING - REPLACES THE OLD DAILY-POSTED             
002600* 022691 MFS    SIMPLE-INTEREST RUN WITH THE CONTINUOUS                   
002700* 022691 MFS    CUMULATIVE-INDEX METHOD APPROVED BY LOAN                  
002800* 022691 MFS    COMMITTEE RESOLUTION 91-02.  FIVE REQUEST                 
002900* 022691 MFS    TYPES: SUPPLY, WITHDRAW, BORROW, LIQUIDATE,               
003000* 022691 MFS    ACCRUE.                                                   
003100* 091592 MFS  ADDED PARTIAL LIQUIDATION - PRIOR CODING ONLY               
003200* 091592 MFS    SUPPORTED A FULL PAYOFF OF THE DEBT POSITION.             
003300* 091592 MFS  FIFO SHARE BURN ADDED TO WITHDRAW - MEMBERS                 
003400* 091592 MFS    HOLDING MORE THAN ONE SUPPLY LOT PER ASSET                
003500* 091592 MFS    WERE BEING SHORTED ON THE ACCRUAL SPLIT.                  
003600* 031794 TMO  UTILIZATION-BASED RATE MODEL REPLACES THE OLD               
003700* 031794 TMO    FLAT-RATE TABLE LOOKUP (SEE 3000-RATE-MODEL).             
003800* 081598 DKP  YEAR 2000 REVIEW - ALL DATES ON THIS RUN ARE                
003900* 081598 DKP    UNIX-EPOCH SECOND COUNTS, NOT CALENDAR YY                 
004000* 081598 DKP    DATES.  NO WINDOWING LOGIC PRESENT OR NEEDED.             
004100* 081598 DKP    REPORT HEADING RUN-DATE EDITED FROM THE                   
004200* 081598 DKP    SYSTEM CLOCK, ALSO CENTURY-SAFE.  NO CHANGE.              
004300* 022601 MFS  RESIZED THE RAY-MATH INTERMEDIATE WORK FIELDS               
004400* 022601 MFS    TO 31 DIGITS - THE OLD 18-DIGIT PRODUCT                   
004500* 022601 MFS    FIELD WAS TRUNCATING ON THE LARGEST RESERVES              
004600* 022601 MFS    AFTER THE MULTI-CURRENCY EXPANSION.                       
004700* 040304 CLV  ADDED THE LIQUIDATION BONUS AND HEALTH-FACTOR               
004800* 040304 CLV    TEST TO 6000-DEBT-SERVICE PER LOAN COMMITTEE              
004900* 040304 CLV    RESOLUTION 04-03 (TICKET DC-2311).                        
005000* 091703 MFS  RESERVE-FACTOR NOW CARRIED ON THE RESERVE                   
005100* 091703 MFS    MASTER INSTEAD OF A HARD-CODED 10 PERCENT -               
005200* 091703 MFS    RATE MODEL READS IT AT RECALC TIME (DC-2217).             
005300* 042906 MFS  INTERNAL AUDIT FOUND INDICES ACCRUING ABOUT 50              
005400* 042906 MFS    PERCENT HIGH ON EVERY RUN - 4110-ACCRUE-ONE-              
005500* 042906 MFS    INDEX WAS ADDING THE UNSCALED SPY/2 LITERAL               
005600* 042906 MFS    TO A TRUE-DECIMAL RATE*SECONDS PRODUCT BEFORE             
005700* 042906 MFS    DIVIDING, A LEFTOVER FROM THE OLD SCALED-                 
005800* 042906 MFS    INTEGER DESCALE TRICK THAT NO LONGER APPLIES              
005900* 042906 MFS    NOW THAT THE RATE FIELDS CARRY TRUE VALUES.               
006000* 042906 MFS    TERM REMOVED - COMPUTE ... ROUNDED ALREADY                
006100* 042906 MFS    DOES THE ROUNDING (TICKET DC-2588).                       
006200* 042906 MFS  6200-PROCESS-LIQUIDATE WAS LOOKING UP THE                   
006300* 042906 MFS    RESERVE BY TRX-ASSET-ID, WHICH THE LIQUIDATE              
006400* 042906 MFS    REQUEST LAYOUT NEVER POPULATES - THE RESERVE              
006500* 042906 MFS    BELONGS TO THE DEBT POSITION'S BORROWED                   
006600* 042906 MFS    ASSET.  7100-FIND-RESERVE NOW TAKES ITS                   
006700* 042906 MFS    SEARCH KEY IN W9-FIND-ASSET-ID, SET BY THE                
006800* 042906 MFS    CALLER, SO EACH REQUEST TYPE CAN SUPPLY THE               
006900* 042906 MFS    RIGHT ASSET (SAME TICKET DC-2588).                        
007000* 110207 CLV  FINAL-TOTALS SECTION OF THE REPORT NOW ALSO                 
007100* 110207 CLV    LISTS ENDING RESERVE STATE PER ASSET AND THE              
007200* 110207 CLV    COUNT OF SUPPLY/DEBT POSITIONS STILL OPEN AT              
007300* 110207 CLV    END OF RUN - LOAN COMMITTEE WANTED THE                    
007400* 110207 CLV    OVERNIGHT REPORT TO STAND ON ITS OWN WITHOUT              
007500* 110207 CLV    A SEPARATE MASTER-FILE DUMP (TICKET DC-2701).             
007600* 050106 MFS  7200-VALUE-IN-USD WAS COMPUTING THE EXACT                   
007700* 050106 MFS    AMOUNT-TIMES-PRICE PRODUCT AND TRUNCATING IT              
007800* 050106 MFS    BY 10**8 DIRECTLY, SKIPPING THE FXMUL HALF-UP             
007900* 050106 MFS    ROUNDING STEP EVERY OTHER USD/VALUE FIGURE IN             
008000* 050106 MFS    THIS RUN GETS - COLLATERAL AND DEBT VALUATION             
008100* 050106 MFS    COULD COME OUT A DOLLAR LIGHT ON THE LTV AND              
008200* 050106 MFS    HEALTH-FACTOR TESTS.  NOW ROUTES THROUGH                  
008300* 050106 MFS    2100-FXMUL LIKE THE REST OF THE PROGRAM                   
008400* 050106 MFS    (TICKET DC-2604).                                         
008500* 050106 MFS  DROPPED THE UPSI-0 TEST-RUN SWITCH AND THE                  
008600* 050106 MFS    ALPHA-ASSET-CLASS CONDITION FROM SPECIAL-NAMES -          
008700* 050106 MFS    NEITHER WAS EVER WIRED TO A CHECK OR A MOVE, A            
008800* 050106 MFS    LEFTOVER FROM AN EARLIER DRAFT OF THE RUN                 
008900* 050106 MFS    CONTROL.  TOP-OF-FORM STAYS (TICKET DC-2610).             
009000*===============================================================          
009100 ENVIRONMENT DIVISION.                                                    
009200 CONFIGURATION SECTION.                                                   
009300 SPECIAL-NAMES.                                                           
009400     C01 IS TOP-OF-FORM.                                                  
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700     SELECT TRX-REQUEST-FILE ASSIGN TO TRXDLY                             
009800         ORGANIZATION IS LINE SEQUENTIAL.                                 
009900     SELECT RSV-MASTER-IN-FILE ASSIGN TO RSVMSTR                          
010000         ORGANIZATION IS SEQUENTIAL.                                      
010100     SELECT RSV-MASTER-OUT-FILE ASSIGN TO RSVMSTO                         
010200         ORGANIZATION IS SEQUENTIAL.                                      
010300     SELECT SUP-MASTER-IN-FILE ASSIGN TO SUPMSTR                          
010400         ORGANIZATION IS SEQUENTIAL.                                      
010500     SELECT SUP-MASTER-OUT-FILE ASSIGN TO SUPMSTO                         
010600         ORGANIZATION IS SEQUENTIAL.                                      
010700     SELECT DBT-MASTER-IN-FILE ASSIGN TO DBTMSTR                          
010800         ORGANIZATION IS SEQUENTIAL.                                      
010900     SELECT DBT-MASTER-OUT-FILE ASSIGN TO DBTMSTO                         
011000         ORGANIZATION IS SEQUENTIAL.                                      
011100     SELECT PRC-PRICE-FILE ASSIGN TO PRCTABL                              
011200         ORGANIZATION IS SEQUENTIAL.                                      
011300     SELECT AUD-AUDIT-FILE ASSIGN TO AUDTRL                               
011400         ORGANIZATION IS SEQUENTIAL.                                      
011500     SELECT RPT-REPORT-FILE ASSIGN TO RPTOUT                              
011600         ORGANIZATION IS LINE SEQUENTIAL.                                 
011700 DATA DIVISION.                                                           
011800 FILE SECTION.                                                            
011900 FD  TRX-REQUEST-FILE                                                     
012000     LABEL RECORDS ARE STANDARD.                                          
012100 01  TRX-REQUEST-REC.                                                     
012200     05  TRX-TIMESTAMP              PIC 9(12).                            
012300     05  TRX-TYPE                   PIC X(10).                            
012400         88  TRX-IS-SUPPLY              VALUE 'SUPPLY'.                   
012500         88  TRX-IS-WITHDRAW            VALUE 'WITHDRAW'.                 
012600         88  TRX-IS-BORROW              VALUE 'BORROW'.                   
012700         88  TRX-IS-LIQUIDATE           VALUE 'LIQUIDATE'.                
012800         88  TRX-IS-ACCRUE              VALUE 'ACCRUE'.                   
012900     05  TRX-USER-ADDR              PIC X(20).                            
013000     05  TRX-ASSET-ID               PIC X(16).                            
013100     05  TRX-AMOUNT                 PIC S9(15).                           
013200     05  TRX-COLLATERAL-ASSET       PIC X(16).                            
013300     05  TRX-COLLATERAL-AMOUNT      PIC S9(15).                           
013400     05  TRX-POSITION-ID            PIC 9(09).                            
013500     05  FILLER                     PIC X(03).                            
013600*                                                                         
013700 FD  RSV-MASTER-IN-FILE                                                   
013800     LABEL RECORDS ARE STANDARD.                                          
013900 01  RSV-MASTER-IN-REC.                                                   
014000     05  RSVI-ASSET-ID              PIC X(16).                            
014100     05  RSVI-TOTAL-LIQUIDITY       PIC S9(15).                           
014200     05  RSVI-TOTAL-BORROWED        PIC S9(15).                           
014300     05  RSVI-LIQUIDITY-INDEX       PIC S9(6)V9(12).                      
014400     05  RSVI-BORROW-INDEX          PIC S9(6)V9(12).                      
014500     05  RSVI-LIQUIDITY-RATE        PIC S9(6)V9(12).                      
014600     05  RSVI-BORROW-RATE           PIC S9(6)V9(12).                      
014700     05  RSVI-LAST-UPDATE-TS        PIC 9(12).                            
014800     05  RSVI-RESERVE-FACTOR        PIC S9(6)V9(12).                      
014900     05  FILLER                     PIC X(05).                            
015000*                                                                         
015100 FD  RSV-MASTER-OUT-FILE                                                  
015200     LABEL RECORDS ARE STANDARD.                                          
015300 01  RSV-MASTER-OUT-REC.                                                  
015400     05  RSVO-ASSET-ID              PIC X(16).                            
015500     05  RSVO-TOTAL-LIQUIDITY       PIC S9(15).                           
015600     05  RSVO-TOTAL-BORROWED        PIC S9(15).                           
015700     05  RSVO-LIQUIDITY-INDEX       PIC S9(6)V9(12).                      
015800     05  RSVO-BORROW-INDEX          PIC S9(6)V9(12).                      
015900     05  RSVO-LIQUIDITY-RATE        PIC S9(6)V9(12).                      
016000     05  RSVO-BORROW-RATE           PIC S9(6)V9(12).                      
016100     05  RSVO-LAST-UPDATE-TS        PIC 9(12).                            
016200     05  RSVO-RESERVE-FACTOR        PIC S9(6)V9(12).                      
016300     05  FILLER                     PIC X(05).                            
016400*                                                                         
016500 FD  SUP-MASTER-IN-FILE                                                   
016600     LABEL RECORDS ARE STANDARD.                                          
016700 01  SUP-MASTER-IN-REC.                                                   
016800     05  SUPI-POSITION-ID           PIC 9(09).                            
016900     05  SUPI-USER-ADDR             PIC X(20).                            
017000     05  SUPI-ASSET-ID              PIC X(16).                            
017100     05  SUPI-ATOKEN-AMOUNT         PIC S9(15).                           
017200     05  SUPI-INDEX-AT-SUPPLY       PIC S9(6)V9(12).                      
017300     05  FILLER                     PIC X(01).                            
017400*                                                                         
017500 FD  SUP-MASTER-OUT-FILE                                                  
017600     LABEL RECORDS ARE STANDARD.                                          
017700 01  SUP-MASTER-OUT-REC.                                                  
017800     05  SUPO-POSITION-ID           PIC 9(09).                            
017900     05  SUPO-USER-ADDR             PIC X(20).                            
018000     05  SUPO-ASSET-ID              PIC X(16).                            
018100     05  SUPO-ATOKEN-AMOUNT         PIC S9(15).                           
018200     05  SUPO-INDEX-AT-SUPPLY       PIC S9(6)V9(12).                      
018300     05  FILLER                     PIC X(01).                            
018400*                                                                         
018500 FD  DBT-MASTER-IN-FILE                                                   
018600     LABEL RECORDS ARE STANDARD.                                          
018700 01  DBT-MASTER-IN-REC.                                                   
018800     05  DBTI-POSITION-ID           PIC 9(09).                            
018900     05  DBTI-USER-ADDR             PIC X(20).                            
019000     05  DBTI-BORROWED-ASSET        PIC X(16).                            
019100     05  DBTI-COLLATERAL-ASSET      PIC X(16).                            
019200     05  DBTI-PRINCIPAL             PIC S9(15).                           
019300     05  DBTI-INDEX-AT-OPEN         PIC S9(6)V9(12).                      
019400     05  DBTI-COLLATERAL-AMOUNT     PIC S9(15).                           
019500     05  FILLER                     PIC X(01).                            
019600*                                                                         
019700 FD  DBT-MASTER-OUT-FILE                                                  
019800     LABEL RECORDS ARE STANDARD.                                          
019900 01  DBT-MASTER-OUT-REC.                                                  
020000     05  DBTO-POSITION-ID           PIC 9(09).                            
020100     05  DBTO-USER-ADDR             PIC X(20).                            
020200     05  DBTO-BORROWED-ASSET        PIC X(16).                            
020300     05  DBTO-COLLATERAL-ASSET      PIC X(16).                            
020400     05  DBTO-PRINCIPAL             PIC S9(15).                           
020500     05  DBTO-INDEX-AT-OPEN         PIC S9(6)V9(12).                      
020600     05  DBTO-COLLATERAL-AMOUNT     PIC S9(15).                           
020700     05  FILLER                     PIC X(01).                            
020800*                                                                         
020900 FD  PRC-PRICE-FILE                                                       
021000     LABEL RECORDS ARE STANDARD.                                          
021100 01  PRC-PRICE-REC.                                                       
021200     05  PRCI-ASSET-ID              PIC X(16).                            
021300     05  PRCI-PRICE-USD             PIC S9(6)V9(12).                      
021400     05  FILLER                     PIC X(02).                            
021500*                                                                         
021600 FD  AUD-AUDIT-FILE                                                       
021700     LABEL RECORDS ARE STANDARD.                                          
021800 01  AUD-AUDIT-REC.                                                       
021900     05  AUD-TIMESTAMP              PIC 9(12).                            
022000     05  AUD-TYPE                   PIC X(10).                            
022100     05  AUD-USER-ADDR              PIC X(20).                            
022200     05  AUD-ASSET-ID               PIC X(16).                            
022300     05  AUD-AMOUNT                 PIC S9(15).                           
022400     05  AUD-POSITION-ID            PIC 9(09).                            
022500     05  AUD-STATUS                 PIC X(10).                            
022600         88  AUD-IS-CONFIRMED           VALUE 'CONFIRMED'.                
022700         88  AUD-IS-REJECTED            VALUE 'REJECTED'.                 
022800     05  AUD-REASON                 PIC X(40).                            
022900     05  FILLER                     PIC X(01).                            
023000*                                                                         
023100 FD  RPT-REPORT-FILE                                                      
023200     LABEL RECORDS ARE STANDARD.                                          
023300 01  RPT-REPORT-REC                 PIC X(132).                           
023400 WORKING-STORAGE SECTION.                                                 
023500*    STANDALONE DETAIL-LINE COUNTER - RESET AT EACH HEADING,              
023600*    BUMPED PER DETAIL LINE WRITTEN.  050106 MFS (DC-2610).               
023700 77  W77-LINE-COUNT             PIC 9(03) COMP VALUE ZERO.                
023800 01  W1-PROTOCOL-CONSTANTS.                                               
023900     05  W1-SECONDS-PER-YEAR    PIC 9(08) VALUE 31536000.                 
024000     05  W1-LTV-RATIO           PIC S9(6)V9(12)                           
024100                                 VALUE 0.750000000000.                    
024200     05  W1-LIQ-THRESHOLD       PIC S9(6)V9(12)                           
024300                                 VALUE 0.800000000000.                    
024400     05  W1-LIQ-BONUS-RATE      PIC S9(6)V9(12)                           
024500                                 VALUE 0.050000000000.                    
024600     05  W1-RATE-BASE           PIC S9(6)V9(12)                           
024700                                 VALUE 0.020000000000.                    
024800     05  W1-RATE-U-OPTIMAL      PIC S9(6)V9(12)                           
024900                                 VALUE 0.800000000000.                    
025000     05  W1-RATE-SLOPE1         PIC S9(6)V9(12)                           
025100                                 VALUE 0.200000000000.                    
025200     05  W1-RATE-SLOPE2         PIC S9(6)V9(12)                           
025300                                 VALUE 1.000000000000.                    
025400     05  W1-USD-DIVISOR         PIC 9(08) VALUE 100000000.                
025500     05  W1-SCALE-ONE           PIC S9(6)V9(12)                           
025600                                 VALUE 1.000000000000.                    
025700     05  FILLER                 PIC X(04).                                
025800*                                                                         
025900*    RAY-MATH WORK AREA.  THE PICTURES BELOW CARRY 12 IMPLIED             
026000*    DECIMAL DIGITS DIRECTLY (S=10**12), SO A RATE, INDEX OR              
026100*    RATIO IS HELD AS ITS TRUE VALUE - THE COMPILER DOES THE              
026200*    HALF-UP DESCALING FOR US WHEN COMPUTE ... ROUNDED TARGETS            
026300*    ONE OF THESE FIELDS.  THAT REPLACES THE RAW SCALED-INTEGER           
026400*    MULTIPLY/DIVIDE PAIR THE ORIGINAL AAM MODEL SPEC CALLS               
026500*    FXMUL/FXDIV.  050106 MFS - WIDENED TO 19 INTEGER DIGITS              
026600*    (SAME WIDTH AS THE OLD 022601 ORACLE INTERMEDIATE) SO                
026700*    7200-VALUE-IN-USD CAN ROUTE ITS AMOUNT-TIMES-PRICE PRODUCT           
026800*    THROUGH THIS SAME ROUNDING PRIMITIVE (TICKET DC-2604).               
026900 01  W2-MATH-WORK.                                                        
027000     05  W2-FX-A                PIC S9(19)V9(12).                         
027100     05  W2-FX-B                PIC S9(19)V9(12).                         
027200     05  W2-FX-RESULT           PIC S9(19)V9(12).                         
027300     05  W2-DT-SECONDS          PIC S9(09).                               
027400     05  W2-GROWTH-DELTA        PIC S9(6)V9(12).                          
027500     05  W2-ONE-PLUS-GROWTH     PIC S9(6)V9(12).                          
027600     05  W2-INDEX-RATIO         PIC S9(6)V9(12).                          
027700     05  FILLER                 PIC X(04).                                
027800*                                                                         
027900*    SHARES/UNDERLYING CONVERSION PARAMETER BLOCK - 4300/4400             
028000 01  W-CONV-PARMS.                                                        
028100     05  W-CONV-UNDERLYING      PIC S9(15).                               
028200     05  W-CONV-SHARES          PIC S9(15).                               
028300     05  W-CONV-CURRENT-INDEX   PIC S9(6)V9(12).                          
028400     05  W-CONV-INDEX-AT-OPEN   PIC S9(6)V9(12).                          
028500     05  FILLER                 PIC X(04).                                
028600*                                                                         
028700*    ORACLE PARAMETER BLOCK - 7100/7200.  CALLER SETS ASSET-ID            
028800*    AND AMOUNT, 7200 RETURNS THE USD VALUE.                              
028900 01  W-ORC-PARMS.                                                         
029000     05  W-ORC-ASSET-ID         PIC X(16).                                
029100     05  W-ORC-AMOUNT           PIC S9(15).                               
029200     05  W-ORC-VALUE-USD        PIC S9(18).                               
029300     05  FILLER                 PIC X(04).                                
029400*                                                                         
029500 01  W3-UTILIZATION-WORK.                                                 
029600     05  W3-UTILIZATION         PIC S9(6)V9(12).                          
029700     05  W3-BORROW-RATE         PIC S9(6)V9(12).                          
029800     05  W3-SUPPLY-RATE         PIC S9(6)V9(12).                          
029900     05  W3-EXCESS-U            PIC S9(6)V9(12).                          
030000     05  W3-ONE-MINUS-RF        PIC S9(6)V9(12).                          
030100     05  FILLER                 PIC X(04).                                
030200*                                                                         
030300*    ORACLE VALUATION WORK.  050106 MFS - DROPPED W4-RAW-PRODUCT,         
030400*    THE HAND-CARRIED AMOUNT-TIMES-PRICE INTERMEDIATE 022601              
030500*    WIDENED TO 31 DIGITS - 7200-VALUE-IN-USD NOW GETS ITS                
030600*    ROUNDED PRODUCT FROM 2100-FXMUL LIKE EVERY OTHER USD/VALUE           
030700*    COMPUTATION IN THIS RUN (TICKET DC-2604).                            
030800 01  W4-VALUATION-WORK.                                                   
030900     05  W4-COLLATERAL-VALUE-USD  PIC S9(18).                             
031000     05  W4-DEBT-VALUE-USD         PIC S9(18).                            
031100     05  W4-HEALTH-FACTOR          PIC S9(6)V9(12).                       
031200     05  W4-CURRENT-DEBT           PIC S9(15).                            
031300     05  W4-CURRENT-SUPPLY-VALUE   PIC S9(15).                            
031400     05  W4-REPAY-AMOUNT           PIC S9(15).                            
031500     05  W4-SEIZE-BASE             PIC S9(15).                            
031600     05  W4-SEIZE-BONUS            PIC S9(15).                            
031700     05  W4-SEIZE-TOTAL            PIC S9(15).                            
031800     05  FILLER                    PIC X(04).                             
031900*                                                                         
032000 01  W5-RESERVE-TABLE.                                                    
032100     05  W5-RSV-ENTRY OCCURS 10 TIMES                                     
032200                      INDEXED BY RSV-IDX.                                 
032300         10  W5-RSV-ASSET-ID        PIC X(16).                            
032400         10  W5-RSV-TOTAL-LIQUIDITY PIC S9(15).                           
032500         10  W5-RSV-TOTAL-BORROWED  PIC S9(15).                           
032600         10  W5-RSV-LIQUIDITY-INDEX PIC S9(6)V9(12).                      
032700         10  W5-RSV-BORROW-INDEX    PIC S9(6)V9(12).                      
032800         10  W5-RSV-LIQUIDITY-RATE  PIC S9(6)V9(12).                      
032900         10  W5-RSV-BORROW-RATE     PIC S9(6)V9(12).                      
033000         10  W5-RSV-LAST-UPDATE-TS  PIC 9(12).                            
033100         10  W5-RSV-RESERVE-FACTOR  PIC S9(6)V9(12).                      
033200     05  W5-RSV-COUNT           PIC 9(03) COMP.                           
033300*                                                                         
033400 01  W6-SUPPLY-TABLE.                                                     
033500     05  W6-SUP-ENTRY OCCURS 200 TIMES                                    
033600                      INDEXED BY SUP-IDX.                                 
033700         10  W6-SUP-POSITION-ID     PIC 9(09).                            
033800         10  W6-SUP-USER-ADDR       PIC X(20).                            
033900         10  W6-SUP-ASSET-ID        PIC X(16).                            
034000         10  W6-SUP-ATOKEN-AMOUNT   PIC S9(15).                           
034100         10  W6-SUP-INDEX-AT-SUP    PIC S9(6)V9(12).                      
034200         10  W6-SUP-ACTIVE-SW       PIC X(01).                            
034300             88  W6-SUP-IS-ACTIVE       VALUE 'Y'.                        
034400             88  W6-SUP-IS-CLOSED       VALUE 'N'.                        
034500     05  W6-SUP-COUNT           PIC 9(05) COMP.                           
034600*                                                                         
034700 01  W7-DEBT-TABLE.                                                       
034800     05  W7-DBT-ENTRY OCCURS 200 TIMES                                    
034900                      INDEXED BY DBT-IDX.                                 
035000         10  W7-DBT-POSITION-ID     PIC 9(09).                            
035100         10  W7-DBT-USER-ADDR       PIC X(20).                            
035200         10  W7-DBT-BORROWED-ASSET  PIC X(16).                            
035300         10  W7-DBT-COLLATL-ASSET   PIC X(16).                            
035400         10  W7-DBT-PRINCIPAL       PIC S9(15).                           
035500         10  W7-DBT-INDEX-AT-OPEN   PIC S9(6)V9(12).                      
035600         10  W7-DBT-COLLATL-AMOUNT  PIC S9(15).                           
035700         10  W7-DBT-ACTIVE-SW       PIC X(01).                            
035800             88  W7-DBT-IS-ACTIVE       VALUE 'Y'.                        
035900             88  W7-DBT-IS-CLOSED       VALUE 'N'.                        
036000     05  W7-DBT-COUNT           PIC 9(05) COMP.                           
036100*                                                                         
036200 01  W8-PRICE-TABLE.                                                      
036300     05  W8-PRC-ENTRY OCCURS 10 TIMES                                     
036400                      INDEXED BY PRC-IDX.                                 
036500         10  W8-PRC-ASSET-ID        PIC X(16).                            
036600         10  W8-PRC-PRICE-USD       PIC S9(6)V9(12).                      
036700     05  W8-PRC-COUNT           PIC 9(03) COMP.                           
036800*                                                                         
036900 01  W9-CONTROL-FIELDS.                                                   
037000     05  W9-NEXT-POSITION-ID    PIC 9(09) COMP.                           
037100     05  W9-EOF-TRX-SW          PIC X(01).                                
037200         88  W9-EOF-TRX             VALUE 'Y'.                            
037300         88  W9-NOT-EOF-TRX         VALUE 'N'.                            
037400     05  W9-EOF-RSV-SW          PIC X(01).                                
037500         88  W9-EOF-RSV             VALUE 'Y'.                            
037600         88  W9-NOT-EOF-RSV         VALUE 'N'.                            
037700     05  W9-EOF-SUP-SW          PIC X(01).                                
037800         88  W9-EOF-SUP             VALUE 'Y'.                            
037900         88  W9-NOT-EOF-SUP         VALUE 'N'.                            
038000     05  W9-EOF-DBT-SW          PIC X(01).                                
038100         88  W9-EOF-DBT             VALUE 'Y'.                            
038200         88  W9-NOT-EOF-DBT         VALUE 'N'.                            
038300     05  W9-EOF-PRC-SW          PIC X(01).                                
038400         88  W9-EOF-PRC             VALUE 'Y'.                            
038500         88  W9-NOT-EOF-PRC         VALUE 'N'.                            
038600     05  W9-LOOKUP-FOUND-SW     PIC X(01).                                
038700         88  W9-LOOKUP-FOUND        VALUE 'Y'.                            
038800         88  W9-LOOKUP-NOT-FOUND    VALUE 'N'.                            
038900*                                                                         
039000*    042906 MFS - SEARCH KEY FOR 7100-FIND-RESERVE.  CALLER               
039100*    LOADS THIS WITH TRX-ASSET-ID (SUPPLY/WITHDRAW/BORROW) OR             
039200*    THE DEBT POSITION'S BORROWED ASSET (LIQUIDATE) - SEE                 
039300*    7100'S OWN BANNER (DC-2588).                                         
039400     05  W9-FIND-ASSET-ID       PIC X(16).                                
039500     05  W9-RSV-SUB             PIC 9(03) COMP.                           
039600     05  W9-RSV2-SUB            PIC 9(03) COMP.                           
039700     05  W9-SUP-SUB             PIC 9(05) COMP.                           
039800     05  W9-DBT-SUB             PIC 9(05) COMP.                           
039900     05  W9-PRC-SUB             PIC 9(03) COMP.                           
040000     05  W9-PRC2-SUB            PIC 9(03) COMP.                           
040100     05  FILLER                 PIC X(04).                                
040200*                                                                         
040300 01  W10-REJECT-AREA.                                                     
040400     05  W10-REJECT-SW          PIC X(01).                                
040500         88  W10-IS-REJECTED        VALUE 'Y'.                            
040600         88  W10-IS-CONFIRMED       VALUE 'N'.                            
040700     05  W10-REJECT-REASON      PIC X(40).                                
040800     05  W10-PROCESSED-AMOUNT   PIC S9(15).                               
040900     05  W10-PROCESSED-POS-ID   PIC 9(09).                                
041000     05  FILLER                 PIC X(04).                                
041100*                                                                         
041200*    RUN DATE - CLASSIC ACCEPT FROM DATE, NO INTRINSIC                    
041300*    FUNCTION USED.  BROKEN OUT BELOW FOR EDITED DISPLAY.                 
041400 01  W-RUN-DATE-TODAY           PIC 9(06).                                
041500 01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE-TODAY.                         
041600     05  W-RUN-DATE-YY          PIC 9(02).                                
041700     05  W-RUN-DATE-MM          PIC 9(02).                                
041800     05  W-RUN-DATE-DD          PIC 9(02).                                
041900 01  W-RUN-DATE-EDIT            PIC X(10).                                
042000*                                                                         
042100 01  W12-TYPE-TOTALS-TABLE.                                               
042200     05  W12-TOTALS-ENTRY OCCURS 5 TIMES                                  
042300                         INDEXED BY TOT-IDX.                              
042400         10  W12-TOTALS-TYPE        PIC X(10).                            
042500         10  W12-TOTALS-COUNT       PIC 9(07) COMP.                       
042600         10  W12-TOTALS-CONFIRMED   PIC 9(07) COMP.                       
042700         10  W12-TOTALS-REJECTED    PIC 9(07) COMP.                       
042800         10  W12-TOTALS-AMOUNT      PIC S9(15).                           
042900     05  W12-TOTALS-SUB         PIC 9(02) COMP.                           
043000*                                                                         
043100 01  W13-GRAND-TOTALS.                                                    
043200     05  W13-READ-COUNT         PIC 9(07) COMP.                           
043300     05  W13-CONFIRMED-COUNT    PIC 9(07) COMP.                           
043400     05  W13-REJECTED-COUNT     PIC 9(07) COMP.                           
043500*    110207 CLV - OPEN-POSITION COUNTS FOR THE FINAL REPORT               
043600*    SECTION, ACCUMULATED AS 9921/9931 REWRITE THE MASTERS                
043700*    (DC-2701).                                                           
043800     05  W13-OPEN-SUP-COUNT     PIC 9(07) COMP.                           
043900     05  W13-OPEN-DBT-COUNT     PIC 9(07) COMP.                           
044000     05  FILLER                 PIC X(04).                                
044100*                                                                         
044200*    REPORT PRINT AREA - REDEFINED FOR HEADING, DETAIL,                   
044300*    CONTROL-BREAK SUBTOTAL AND FINAL-TOTAL LINES 022691 ------           
044400 01  W11-PRINT-LINE             PIC X(132).                               
044500 01  W11-HEADING-VIEW REDEFINES W11-PRINT-LINE.                           
044600     05  FILLER                 PIC X(20).                                
044700     05  W11-HDG-TITLE          PIC X(52)                                 
044800         VALUE "COLLATERAL LENDING POOL - NIGHTLY ACCOUNTING RUN".        
044900     05  FILLER                 PIC X(10).                                
045000     05  W11-HDG-RUN-LIT        PIC X(09) VALUE "RUN DATE:".              
045100     05  W11-HDG-RUN-DATE       PIC X(10).                                
045200     05  FILLER                 PIC X(31).                                
045300 01  W11-DETAIL-VIEW REDEFINES W11-PRINT-LINE.                            
045400     05  W11-DTL-TIMESTAMP      PIC Z(11)9.                               
045500     05  FILLER                 PIC X(01).                                
045600     05  W11-DTL-TYPE           PIC X(10).                                
045700     05  FILLER                 PIC X(01).                                
045800     05  W11-DTL-USER           PIC X(20).                                
045900     05  FILLER                 PIC X(01).                                
046000     05  W11-DTL-ASSET          PIC X(16).                                
046100     05  FILLER                 PIC X(01).                                
046200     05  W11-DTL-AMOUNT         PIC -(14)9.                               
046300     05  FILLER                 PIC X(01).                                
046400     05  W11-DTL-STATUS         PIC X(10).                                
046500     05  FILLER                 PIC X(01).                                
046600     05  W11-DTL-REASON         PIC X(40).                                
046700     05  FILLER                 PIC X(03).                                
046800 01  W11-TOTAL-VIEW REDEFINES W11-PRINT-LINE.                             
046900     05  FILLER                 PIC X(06).                                
047000     05  W11-TOT-TYPE           PIC X(10).                                
047100     05  FILLER                 PIC X(02).                                
047200     05  W11-TOT-CNT-LIT        PIC X(04) VALUE "CNT:".                   
047300     05  W11-TOT-COUNT          PIC ZZZZZZ9.                              
047400     05  FILLER                 PIC X(02).                                
047500     05  W11-TOT-CONF-LIT       PIC X(05) VALUE "CONF:".                  
047600     05  W11-TOT-CONFIRMED      PIC ZZZZZZ9.                              
047700     05  FILLER                 PIC X(02).                                
047800     05  W11-TOT-REJ-LIT        PIC X(04) VALUE "REJ:".                   
047900     05  W11-TOT-REJECTED       PIC ZZZZZZ9.                              
048000     05  FILLER                 PIC X(02).                                
048100     05  W11-TOT-AMT-LIT        PIC X(04) VALUE "AMT:".                   
048200     05  W11-TOT-AMOUNT         PIC -(14)9.                               
048300     05  FILLER                 PIC X(55).                                
048400 01  W11-FINAL-VIEW REDEFINES W11-PRINT-LINE.                             
048500     05  FILLER                 PIC X(10).                                
048600     05  W11-FIN-LIT1           PIC X(30)                                 
048700         VALUE "GRAND TOTALS FOR THIS RUN -- ".                           
048800     05  W11-FIN-READ-LIT       PIC X(06) VALUE "READ: ".                 
048900     05  W11-FIN-READ-COUNT     PIC ZZZZZZ9.                              
049000     05  FILLER                 PIC X(03).                                
049100     05  W11-FIN-CONF-LIT       PIC X(11) VALUE "CONFIRMED: ".            
049200     05  W11-FIN-CONF-COUNT     PIC ZZZZZZ9.                              
049300     05  FILLER                 PIC X(03).                                
049400     05  W11-FIN-REJ-LIT        PIC X(10) VALUE "REJECTED: ".             
049500     05  W11-FIN-REJ-COUNT      PIC ZZZZZZ9.                              
049600     05  FILLER                 PIC X(38).                                
049700*                                                                         
049800*    110207 CLV - ENDING RESERVE STATE PER ASSET, PRINTED AS TWO          
049900*    LINES BY 9955 (BALANCES, THEN INDICES/RATES) - SEE 9955'S            
050000*    BANNER (DC-2701).                                                    
050100 01  W11-RESERVE-VIEW REDEFINES W11-PRINT-LINE.                           
050200     05  FILLER                 PIC X(04).                                
050300     05  W11-RSV-LIT            PIC X(08) VALUE "RESERVE:".               
050400     05  FILLER                 PIC X(01).                                
050500     05  W11-RSV-ASSET          PIC X(16).                                
050600     05  FILLER                 PIC X(02).                                
050700     05  W11-RSV-LIQ-LIT        PIC X(11) VALUE "LIQUIDITY: ".            
050800     05  W11-RSV-LIQUIDITY      PIC -(14)9.                               
050900     05  FILLER                 PIC X(02).                                
051000     05  W11-RSV-BOR-LIT        PIC X(10) VALUE "BORROWED: ".             
051100     05  W11-RSV-BORROWED       PIC -(14)9.                               
051200     05  FILLER                 PIC X(48).                                
051300 01  W11-RESERVE-RATE-VIEW REDEFINES W11-PRINT-LINE.                      
051400     05  FILLER                 PIC X(04).                                
051500     05  W11-RSV-LIT2           PIC X(08) VALUE "RESERVE:".               
051600     05  FILLER                 PIC X(01).                                
051700     05  W11-RSV-ASSET2         PIC X(16).                                
051800     05  FILLER                 PIC X(02).                                
051900     05  W11-RSV-LIDX-LIT       PIC X(09) VALUE "LIQ-IDX: ".              
052000     05  W11-RSV-LIQ-INDEX      PIC -(4)9.9(06).                          
052100     05  FILLER                 PIC X(02).                                
052200     05  W11-RSV-BIDX-LIT       PIC X(09) VALUE "BOR-IDX: ".              
052300     05  W11-RSV-BOR-INDEX      PIC -(4)9.9(06).                          
052400     05  FILLER                 PIC X(02).                                
052500     05  W11-RSV-LRT-LIT        PIC X(08) VALUE "LIQ-RT: ".               
052600     05  W11-RSV-LIQ-RATE       PIC -9.9(06).                             
052700     05  FILLER                 PIC X(02).                                
052800     05  W11-RSV-BRT-LIT        PIC X(08) VALUE "BOR-RT: ".               
052900     05  W11-RSV-BOR-RATE       PIC -9.9(06).                             
053000     05  FILLER                 PIC X(19).                                
053100*                                                                         
053200*    110207 CLV - COUNT OF SUPPLY/DEBT POSITIONS OPEN AT END OF           
053300*    RUN, PRINTED ONCE BY 9957 (DC-2701).                                 
053400 01  W11-POSCOUNT-VIEW REDEFINES W11-PRINT-LINE.                          
053500     05  FILLER                 PIC X(10).                                
053600     05  W11-PC-SUP-LIT         PIC X(13) VALUE "OPEN SUPPLY: ".          
053700     05  W11-PC-SUP-COUNT       PIC ZZZZZZ9.                              
053800     05  FILLER                 PIC X(03).                                
053900     05  W11-PC-DBT-LIT         PIC X(11) VALUE "OPEN DEBT: ".            
054000     05  W11-PC-DBT-COUNT       PIC ZZZZZZ9.                              
054100     05  FILLER                 PIC X(81).                                
054200 PROCEDURE DIVISION.                                                      
054300*===============================================================          
054400*  0000-MAIN-DRIVER - OVERALL RUN SEQUENCE.  SEE THE CHANGE LOG           
054500*  ABOVE FOR THE HISTORY OF THIS RUN.                                     
054600*===============================================================          
054700 0000-MAIN-DRIVER.                                                        
054800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
054900     PERFORM 9000-PROCESS-TRANSACTIONS THRU 9000-EXIT.                    
055000     PERFORM 9900-FINALIZE THRU 9900-EXIT.                                
055100     STOP RUN.                                                            
055200*                                                                         
055300*---------------------------------------------------------------          
055400*  1000 - START OF RUN.  OPEN FILES, LOAD THE THREE MASTERS AND           
055500*  THE PRICE TABLE INTO WORKING TABLES, PRINT THE PAGE HEADING.           
055600*---------------------------------------------------------------          
055700 1000-INITIALIZE.                                                         
055800     OPEN INPUT  TRX-REQUEST-FILE                                         
055900                 RSV-MASTER-IN-FILE                                       
056000                 SUP-MASTER-IN-FILE                                       
056100                 DBT-MASTER-IN-FILE                                       
056200                 PRC-PRICE-FILE.                                          
056300     OPEN OUTPUT RSV-MASTER-OUT-FILE                                      
056400                 SUP-MASTER-OUT-FILE                                      
056500                 DBT-MASTER-OUT-FILE                                      
056600                 AUD-AUDIT-FILE                                           
056700                 RPT-REPORT-FILE.                                         
056800     MOVE 'N' TO W9-EOF-TRX-SW.                                           
056900     MOVE 'N' TO W9-EOF-RSV-SW.                                           
057000     MOVE 'N' TO W9-EOF-SUP-SW.                                           
057100     MOVE 'N' TO W9-EOF-DBT-SW.                                           
057200     MOVE 'N' TO W9-EOF-PRC-SW.                                           
057300     MOVE ZERO TO W5-RSV-COUNT.                                           
057400     MOVE ZERO TO W6-SUP-COUNT.                                           
057500     MOVE ZERO TO W7-DBT-COUNT.                                           
057600     MOVE ZERO TO W8-PRC-COUNT.                                           
057700     MOVE ZERO TO W13-READ-COUNT.                                         
057800     MOVE ZERO TO W13-CONFIRMED-COUNT.                                    
057900     MOVE ZERO TO W13-REJECTED-COUNT.                                     
058000     MOVE 1 TO W9-NEXT-POSITION-ID.                                       
058100     PERFORM 1100-LOAD-RESERVES THRU 1100-EXIT.                           
058200     PERFORM 1200-LOAD-SUPPLY THRU 1200-EXIT.                             
058300     PERFORM 1300-LOAD-DEBT THRU 1300-EXIT.                               
058400     PERFORM 1400-LOAD-PRICES THRU 1400-EXIT.                             
058500     PERFORM 1500-INIT-TOTALS-TABLE THRU 1500-EXIT.                       
058600     PERFORM 9951-PRINT-HEADING THRU 9951-EXIT.                           
058700 1000-EXIT.                                                               
058800     EXIT.                                                                
058900*                                                                         
059000 1100-LOAD-RESERVES.                                                      
059100     PERFORM 1110-READ-RSV-REC THRU 1110-EXIT                             
059200         UNTIL W9-EOF-RSV.                                                
059300 1100-EXIT.                                                               
059400     EXIT.                                                                
059500*                                                                         
059600 1110-READ-RSV-REC.                                                       
059700     READ RSV-MASTER-IN-FILE                                              
059800         AT END                                                           
059900             MOVE 'Y' TO W9-EOF-RSV-SW                                    
060000         NOT AT END                                                       
060100             ADD 1 TO W5-RSV-COUNT                                        
060200             SET RSV-IDX TO W5-RSV-COUNT                                  
060300             MOVE RSVI-ASSET-ID                                           
060400                  TO W5-RSV-ASSET-ID(RSV-IDX)                             
060500             MOVE RSVI-TOTAL-LIQUIDITY                                    
060600                  TO W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)                      
060700             MOVE RSVI-TOTAL-BORROWED                                     
060800                  TO W5-RSV-TOTAL-BORROWED(RSV-IDX)                       
060900             MOVE RSVI-LIQUIDITY-INDEX                                    
061000                  TO W5-RSV-LIQUIDITY-INDEX(RSV-IDX)                      
061100             MOVE RSVI-BORROW-INDEX                                       
061200                  TO W5-RSV-BORROW-INDEX(RSV-IDX)                         
061300             MOVE RSVI-LIQUIDITY-RATE                                     
061400                  TO W5-RSV-LIQUIDITY-RATE(RSV-IDX)                       
061500             MOVE RSVI-BORROW-RATE                                        
061600                  TO W5-RSV-BORROW-RATE(RSV-IDX)                          
061700             MOVE RSVI-LAST-UPDATE-TS                                     
061800                  TO W5-RSV-LAST-UPDATE-TS(RSV-IDX)                       
061900             MOVE RSVI-RESERVE-FACTOR                                     
062000                  TO W5-RSV-RESERVE-FACTOR(RSV-IDX)                       
062100     END-READ.                                                            
062200 1110-EXIT.                                                               
062300     EXIT.                                                                
062400*                                                                         
062500 1200-LOAD-SUPPLY.                                                        
062600     PERFORM 1210-READ-SUP-REC THRU 1210-EXIT                             
062700         UNTIL W9-EOF-SUP.                                                
062800 1200-EXIT.                                                               
062900     EXIT.                                                                
063000*                                                                         
063100 1210-READ-SUP-REC.                                                       
063200     READ SUP-MASTER-IN-FILE                                              
063300         AT END                                                           
063400             MOVE 'Y' TO W9-EOF-SUP-SW                                    
063500         NOT AT END                                                       
063600             ADD 1 TO W6-SUP-COUNT                                        
063700             SET SUP-IDX TO W6-SUP-COUNT                                  
063800             MOVE SUPI-POSITION-ID                                        
063900                  TO W6-SUP-POSITION-ID(SUP-IDX)                          
064000             MOVE SUPI-USER-ADDR                                          
064100                  TO W6-SUP-USER-ADDR(SUP-IDX)                            
064200             MOVE SUPI-ASSET-ID                                           
064300                  TO W6-SUP-ASSET-ID(SUP-IDX)                             
064400             MOVE SUPI-ATOKEN-AMOUNT                                      
064500                  TO W6-SUP-ATOKEN-AMOUNT(SUP-IDX)                        
064600             MOVE SUPI-INDEX-AT-SUPPLY                                    
064700                  TO W6-SUP-INDEX-AT-SUP(SUP-IDX)                         
064800             MOVE 'Y' TO W6-SUP-ACTIVE-SW(SUP-IDX)                        
064900             IF SUPI-POSITION-ID NOT LESS THAN                            
065000                     W9-NEXT-POSITION-ID                                  
065100                 COMPUTE W9-NEXT-POSITION-ID =                            
065200                     SUPI-POSITION-ID + 1                                 
065300             END-IF                                                       
065400     END-READ.                                                            
065500 1210-EXIT.                                                               
065600     EXIT.                                                                
065700*                                                                         
065800 1300-LOAD-DEBT.                                                          
065900     PERFORM 1310-READ-DBT-REC THRU 1310-EXIT                             
066000         UNTIL W9-EOF-DBT.                                                
066100 1300-EXIT.                                                               
066200     EXIT.                                                                
066300*                                                                         
066400 1310-READ-DBT-REC.                                                       
066500     READ DBT-MASTER-IN-FILE                                              
066600         AT END                                                           
066700             MOVE 'Y' TO W9-EOF-DBT-SW                                    
066800         NOT AT END                                                       
066900             ADD 1 TO W7-DBT-COUNT                                        
067000             SET DBT-IDX TO W7-DBT-COUNT                                  
067100             MOVE DBTI-POSITION-ID                                        
067200                  TO W7-DBT-POSITION-ID(DBT-IDX)                          
067300             MOVE DBTI-USER-ADDR                                          
067400                  TO W7-DBT-USER-ADDR(DBT-IDX)                            
067500             MOVE DBTI-BORROWED-ASSET                                     
067600                  TO W7-DBT-BORROWED-ASSET(DBT-IDX)                       
067700             MOVE DBTI-COLLATERAL-ASSET                                   
067800                  TO W7-DBT-COLLATL-ASSET(DBT-IDX)                        
067900             MOVE DBTI-PRINCIPAL                                          
068000                  TO W7-DBT-PRINCIPAL(DBT-IDX)                            
068100             MOVE DBTI-INDEX-AT-OPEN                                      
068200                  TO W7-DBT-INDEX-AT-OPEN(DBT-IDX)                        
068300             MOVE DBTI-COLLATERAL-AMOUNT                                  
068400                  TO W7-DBT-COLLATL-AMOUNT(DBT-IDX)                       
068500             MOVE 'Y' TO W7-DBT-ACTIVE-SW(DBT-IDX)                        
068600             IF DBTI-POSITION-ID NOT LESS THAN                            
068700                     W9-NEXT-POSITION-ID                                  
068800                 COMPUTE W9-NEXT-POSITION-ID =                            
068900                     DBTI-POSITION-ID + 1                                 
069000             END-IF                                                       
069100     END-READ.                                                            
069200 1310-EXIT.                                                               
069300     EXIT.                                                                
069400*                                                                         
069500 1400-LOAD-PRICES.                                                        
069600     PERFORM 1410-READ-PRC-REC THRU 1410-EXIT                             
069700         UNTIL W9-EOF-PRC.                                                
069800 1400-EXIT.                                                               
069900     EXIT.                                                                
070000*                                                                         
070100 1410-READ-PRC-REC.                                                       
070200     READ PRC-PRICE-FILE                                                  
070300         AT END                                                           
070400             MOVE 'Y' TO W9-EOF-PRC-SW                                    
070500         NOT AT END                                                       
070600             ADD 1 TO W8-PRC-COUNT                                        
070700             SET PRC-IDX TO W8-PRC-COUNT                                  
070800             MOVE PRCI-ASSET-ID                                           
070900                  TO W8-PRC-ASSET-ID(PRC-IDX)                             
071000             MOVE PRCI-PRICE-USD                                          
071100                  TO W8-PRC-PRICE-USD(PRC-IDX)                            
071200     END-READ.                                                            
071300 1410-EXIT.                                                               
071400     EXIT.                                                                
071500*                                                                         
071600 1500-INIT-TOTALS-TABLE.                                                  
071700     MOVE "SUPPLY"    TO W12-TOTALS-TYPE(1).                              
071800     MOVE "WITHDRAW"  TO W12-TOTALS-TYPE(2).                              
071900     MOVE "BORROW"    TO W12-TOTALS-TYPE(3).                              
072000     MOVE "LIQUIDATE" TO W12-TOTALS-TYPE(4).                              
072100     MOVE "ACCRUE"    TO W12-TOTALS-TYPE(5).                              
072200     PERFORM 1510-ZERO-ONE-TOTAL THRU 1510-EXIT                           
072300         VARYING W12-TOTALS-SUB FROM 1 BY 1                               
072400         UNTIL W12-TOTALS-SUB > 5.                                        
072500 1500-EXIT.                                                               
072600     EXIT.                                                                
072700*                                                                         
072800 1510-ZERO-ONE-TOTAL.                                                     
072900     MOVE ZERO TO W12-TOTALS-COUNT(W12-TOTALS-SUB).                       
073000     MOVE ZERO TO W12-TOTALS-CONFIRMED(W12-TOTALS-SUB).                   
073100     MOVE ZERO TO W12-TOTALS-REJECTED(W12-TOTALS-SUB).                    
073200     MOVE ZERO TO W12-TOTALS-AMOUNT(W12-TOTALS-SUB).                      
073300 1510-EXIT.                                                               
073400     EXIT.                                                                
073500*===============================================================          
073600*  9000 - MAIN TRANSACTION LOOP.  ONE PASS OF THE DAILY REQUEST           
073700*  FILE, ASCENDING TIMESTAMP ORDER.  EVERY REQUEST YIELDS                 
073800*  EXACTLY ONE AUDIT ROW.                                                 
073900*===============================================================          
074000 9000-PROCESS-TRANSACTIONS.                                               
074100     PERFORM 9010-READ-TRX THRU 9010-EXIT                                 
074200         UNTIL W9-EOF-TRX.                                                
074300 9000-EXIT.                                                               
074400     EXIT.                                                                
074500*                                                                         
074600 9010-READ-TRX.                                                           
074700     READ TRX-REQUEST-FILE                                                
074800         AT END                                                           
074900             MOVE 'Y' TO W9-EOF-TRX-SW                                    
075000         NOT AT END                                                       
075100             ADD 1 TO W13-READ-COUNT                                      
075200             MOVE 'N' TO W10-REJECT-SW                                    
075300             MOVE SPACES TO W10-REJECT-REASON                             
075400             MOVE ZERO TO W10-PROCESSED-AMOUNT                            
075500             MOVE ZERO TO W10-PROCESSED-POS-ID                            
075600             PERFORM 9020-DISPATCH-TRX THRU 9020-EXIT                     
075700             PERFORM 9030-POST-TYPE-TOTALS THRU 9030-EXIT                 
075800             PERFORM 9952-PRINT-DETAIL-LINE THRU 9952-EXIT                
075900     END-READ.                                                            
076000 9010-EXIT.                                                               
076100     EXIT.                                                                
076200*                                                                         
076300*    DISPATCH ON REQUEST TYPE.  EACH BRANCH SETS W10-REJECT-SW,           
076400*    W10-REJECT-REASON, W10-PROCESSED-AMOUNT AND                          
076500*    W10-PROCESSED-POS-ID AND WRITES ITS OWN AUDIT ROW.                   
076600 9020-DISPATCH-TRX.                                                       
076700     EVALUATE TRUE                                                        
076800         WHEN TRX-IS-SUPPLY                                               
076900             PERFORM 5100-PROCESS-SUPPLY THRU 5100-EXIT                   
077000         WHEN TRX-IS-WITHDRAW                                             
077100             PERFORM 5200-PROCESS-WITHDRAW THRU 5200-EXIT                 
077200         WHEN TRX-IS-BORROW                                               
077300             PERFORM 6100-PROCESS-BORROW THRU 6100-EXIT                   
077400         WHEN TRX-IS-LIQUIDATE                                            
077500             PERFORM 6200-PROCESS-LIQUIDATE THRU 6200-EXIT                
077600         WHEN TRX-IS-ACCRUE                                               
077700             PERFORM 6900-PROCESS-ACCRUE THRU 6900-EXIT                   
077800         WHEN OTHER                                                       
077900             MOVE "UNKNOWN REQUEST TYPE" TO W10-REJECT-REASON             
078000             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
078100     END-EVALUATE.                                                        
078200 9020-EXIT.                                                               
078300     EXIT.                                                                
078400*                                                                         
078500*    ACCUMULATE THE FIVE-WAY TYPE TOTALS TABLE FOR THE REPORT.            
078600 9030-POST-TYPE-TOTALS.                                                   
078700     SET TOT-IDX TO 1.                                                    
078800     SEARCH W12-TOTALS-ENTRY                                              
078900         AT END                                                           
079000             NEXT SENTENCE                                                
079100         WHEN W12-TOTALS-TYPE(TOT-IDX) = TRX-TYPE                         
079200             ADD 1 TO W12-TOTALS-COUNT(TOT-IDX)                           
079300             IF W10-IS-REJECTED                                           
079400                 ADD 1 TO W12-TOTALS-REJECTED(TOT-IDX)                    
079500                 ADD 1 TO W13-REJECTED-COUNT                              
079600             ELSE                                                         
079700                 ADD 1 TO W12-TOTALS-CONFIRMED(TOT-IDX)                   
079800                 ADD 1 TO W13-CONFIRMED-COUNT                             
079900                 ADD W10-PROCESSED-AMOUNT                                 
080000                     TO W12-TOTALS-AMOUNT(TOT-IDX)                        
080100             END-IF                                                       
080200     END-SEARCH.                                                          
080300 9030-EXIT.                                                               
080400     EXIT.                                                                
080500*                                                                         
080600*---------------------------------------------------------------          
080700*  9800 - SHARED REJECTION PATH.  W10-REJECT-REASON IS SET BY             
080800*  THE CALLING PARAGRAPH BEFORE THE PERFORM.  WRITES THE                  
080900*  REJECTED AUDIT ROW AND RETURNS - THE CALLER DOES NO FURTHER            
081000*  POSTING.                                                               
081100*---------------------------------------------------------------          
081200 9800-REJECT-COMMON.                                                      
081300     MOVE 'Y' TO W10-REJECT-SW.                                           
081400     MOVE ZERO TO W10-PROCESSED-AMOUNT.                                   
081500     PERFORM 8200-WRITE-AUDIT-REJECTED THRU 8200-EXIT.                    
081600 9800-EXIT.                                                               
081700     EXIT.                                                                
081800*===============================================================          
081900*  2000 - RAY-MATH.  SCALED FIXED-POINT PRIMITIVES.  EVERY RATE,          
082000*  INDEX AND RATIO IN THIS RUN IS CARRIED AT 12 DECIMAL DIGITS            
082100*  (S=10**12 IN THE OLD AAM MODEL PAPERS THIS METHOD IS BUILT             
082200*  FROM).  COMPUTE ... ROUNDED ON A S9(6)V9(12) TARGET DOES THE           
082300*  SAME HALF-UP DESCALING THE MODEL PAPERS SPELL OUT AS                   
082400*  (A*B+S/2)/S - THE COMPILER CARRIES THE INTERMEDIATE PRECISION          
082500*  SO WE DO NOT HAVE TO.  SEE 022691 CHANGE LOG ENTRY.                    
082600*===============================================================          
082700*    2100-FXMUL - W2-FX-RESULT = W2-FX-A TIMES W2-FX-B.                   
082800 2100-FXMUL.                                                              
082900     COMPUTE W2-FX-RESULT ROUNDED = W2-FX-A * W2-FX-B.                    
083000 2100-EXIT.                                                               
083100     EXIT.                                                                
083200*                                                                         
083300*    2200-FXDIV - W2-FX-RESULT = W2-FX-A DIVIDED BY W2-FX-B.              
083400 2200-FXDIV.                                                              
083500     COMPUTE W2-FX-RESULT ROUNDED = W2-FX-A / W2-FX-B.                    
083600 2200-EXIT.                                                               
083700     EXIT.                                                                
083800*                                                                         
083900*---------------------------------------------------------------          
084000*  3000 - RATE MODEL.  PIECEWISE-LINEAR BORROW-RATE CURVE OVER            
084100*  UTILIZATION, TMO'S 031794 REWORK OF THE OLD FLAT-RATE TABLE.           
084200*  ENTRY - RSV-IDX POINTS AT THE RESERVE TO RECALCULATE.                  
084300*---------------------------------------------------------------          
084400 3000-RATE-MODEL.                                                         
084500     PERFORM 3100-COMPUTE-UTILIZATION THRU 3100-EXIT.                     
084600     PERFORM 3200-COMPUTE-BORROW-RATE THRU 3200-EXIT.                     
084700     PERFORM 3300-COMPUTE-SUPPLY-RATE THRU 3300-EXIT.                     
084800     MOVE W3-BORROW-RATE TO W5-RSV-BORROW-RATE(RSV-IDX).                  
084900     MOVE W3-SUPPLY-RATE TO W5-RSV-LIQUIDITY-RATE(RSV-IDX).               
085000 3000-EXIT.                                                               
085100     EXIT.                                                                
085200*                                                                         
085300 3100-COMPUTE-UTILIZATION.                                                
085400     IF W5-RSV-TOTAL-LIQUIDITY(RSV-IDX) NOT GREATER THAN ZERO             
085500         MOVE ZERO TO W3-UTILIZATION                                      
085600     ELSE                                                                 
085700         COMPUTE W3-UTILIZATION ROUNDED =                                 
085800             W5-RSV-TOTAL-BORROWED(RSV-IDX) /                             
085900             W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)                              
086000     END-IF.                                                              
086100 3100-EXIT.                                                               
086200     EXIT.                                                                
086300*                                                                         
086400 3200-COMPUTE-BORROW-RATE.                                                
086500     IF W5-RSV-TOTAL-LIQUIDITY(RSV-IDX) NOT GREATER THAN ZERO             
086600         MOVE ZERO TO W3-BORROW-RATE                                      
086700     ELSE                                                                 
086800         IF W3-UTILIZATION NOT GREATER THAN ZERO                          
086900             MOVE W1-RATE-BASE TO W3-BORROW-RATE                          
087000         ELSE                                                             
087100             IF W3-UTILIZATION NOT GREATER THAN                           
087200                     W1-RATE-U-OPTIMAL                                    
087300                 MOVE W3-UTILIZATION TO W2-FX-A                           
087400                 MOVE W1-RATE-U-OPTIMAL TO W2-FX-B                        
087500                 PERFORM 2200-FXDIV THRU 2200-EXIT                        
087600                 MOVE W1-RATE-SLOPE1 TO W2-FX-A                           
087700                 MOVE W2-FX-RESULT TO W2-FX-B                             
087800                 PERFORM 2100-FXMUL THRU 2100-EXIT                        
087900                 COMPUTE W3-BORROW-RATE ROUNDED =                         
088000                     W1-RATE-BASE + W2-FX-RESULT                          
088100             ELSE                                                         
088200                 COMPUTE W3-EXCESS-U ROUNDED =                            
088300                     W3-UTILIZATION - W1-RATE-U-OPTIMAL                   
088400                 MOVE W3-EXCESS-U TO W2-FX-A                              
088500                 COMPUTE W2-FX-B ROUNDED =                                
088600                     1 - W1-RATE-U-OPTIMAL                                
088700                 PERFORM 2200-FXDIV THRU 2200-EXIT                        
088800                 MOVE W1-RATE-SLOPE2 TO W2-FX-A                           
088900                 MOVE W2-FX-RESULT TO W2-FX-B                             
089000                 PERFORM 2100-FXMUL THRU 2100-EXIT                        
089100                 COMPUTE W3-BORROW-RATE ROUNDED =                         
089200                     W1-RATE-BASE + W1-RATE-SLOPE1                        
089300                         + W2-FX-RESULT                                   
089400             END-IF                                                       
089500         END-IF                                                           
089600     END-IF.                                                              
089700 3200-EXIT.                                                               
089800     EXIT.                                                                
089900*                                                                         
090000 3300-COMPUTE-SUPPLY-RATE.                                                
090100     IF W5-RSV-TOTAL-LIQUIDITY(RSV-IDX) NOT GREATER THAN ZERO             
090200         MOVE ZERO TO W3-SUPPLY-RATE                                      
090300     ELSE                                                                 
090400         MOVE W3-BORROW-RATE TO W2-FX-A                                   
090500         MOVE W3-UTILIZATION TO W2-FX-B                                   
090600         PERFORM 2100-FXMUL THRU 2100-EXIT                                
090700         COMPUTE W3-ONE-MINUS-RF ROUNDED =                                
090800             1 - W5-RSV-RESERVE-FACTOR(RSV-IDX)                           
090900         MOVE W2-FX-RESULT TO W2-FX-A                                     
091000         MOVE W3-ONE-MINUS-RF TO W2-FX-B                                  
091100         PERFORM 2100-FXMUL THRU 2100-EXIT                                
091200         MOVE W2-FX-RESULT TO W3-SUPPLY-RATE                              
091300     END-IF.                                                              
091400 3300-EXIT.                                                               
091500     EXIT.                                                                
091600*                                                                         
091700*---------------------------------------------------------------          
091800*  4000 - INTEREST CALCULATOR.  ACCRUES BOTH INDICES ON A                 
091900*  RESERVE OVER ELAPSED TIME, AND CONVERTS BETWEEN UNDERLYING             
092000*  AMOUNTS AND POOL SHARES.  ENTRY - RSV-IDX POINTS AT THE                
092100*  RESERVE; W2-DT-SECONDS AND TRX-TIMESTAMP MUST BE SET BY THE            
092200*  CALLER BEFORE 4100.                                                    
092300*---------------------------------------------------------------          
092400 4100-ACCRUE-RESERVE.                                                     
092500     COMPUTE W2-DT-SECONDS =                                              
092600         TRX-TIMESTAMP - W5-RSV-LAST-UPDATE-TS(RSV-IDX).                  
092700     IF W2-DT-SECONDS > 0                                                 
092800         PERFORM 4110-ACCRUE-ONE-INDEX THRU 4110-EXIT                     
092900         MOVE TRX-TIMESTAMP TO W5-RSV-LAST-UPDATE-TS(RSV-IDX)             
093000     END-IF.                                                              
093100 4100-EXIT.                                                               
093200     EXIT.                                                                
093300*                                                                         
093400*    4110 ACCRUES BOTH THE LIQUIDITY AND BORROW INDEX BY THE              
093500*    SAME GROWTH-DELTA FORMULA, EACH AT ITS OWN CURRENT RATE.             
093600*    042906 MFS - DROPPED THE "+ HALF-SPY" TERM BELOW.  THE               
093700*    RATE FIELDS ARE TRUE DECIMAL VALUES (SEE THE 2000-RAY-               
093800*    MATH BANNER), NOT RAW SCALE-S INTEGERS, SO ADDING THE                
093900*    UNSCALED SPY/2 LITERAL BEFORE THE DIVIDE WAS BIASING                 
094000*    EVERY GROWTH-DELTA BY A FLAT 0.5 - INDICES WERE COMING               
094100*    OUT ROUGHLY 50 PERCENT HIGH ON EVERY ACCRUAL.  COMPUTE               
094200*    ... ROUNDED ALREADY DOES THE HALF-UP ROUNDING THIS TERM              
094300*    WAS ATTEMPTING (TICKET DC-2588).                                     
094400 4110-ACCRUE-ONE-INDEX.                                                   
094500     COMPUTE W2-GROWTH-DELTA ROUNDED =                                    
094600         W5-RSV-LIQUIDITY-RATE(RSV-IDX) * W2-DT-SECONDS                   
094700             / W1-SECONDS-PER-YEAR.                                       
094800     COMPUTE W2-ONE-PLUS-GROWTH ROUNDED = 1 + W2-GROWTH-DELTA.            
094900     MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX) TO W2-FX-A.                     
095000     MOVE W2-ONE-PLUS-GROWTH TO W2-FX-B.                                  
095100     PERFORM 2100-FXMUL THRU 2100-EXIT.                                   
095200     MOVE W2-FX-RESULT TO W5-RSV-LIQUIDITY-INDEX(RSV-IDX).                
095300     COMPUTE W2-GROWTH-DELTA ROUNDED =                                    
095400         W5-RSV-BORROW-RATE(RSV-IDX) * W2-DT-SECONDS                      
095500             / W1-SECONDS-PER-YEAR.                                       
095600     COMPUTE W2-ONE-PLUS-GROWTH ROUNDED = 1 + W2-GROWTH-DELTA.            
095700     MOVE W5-RSV-BORROW-INDEX(RSV-IDX) TO W2-FX-A.                        
095800     MOVE W2-ONE-PLUS-GROWTH TO W2-FX-B.                                  
095900     PERFORM 2100-FXMUL THRU 2100-EXIT.                                   
096000     MOVE W2-FX-RESULT TO W5-RSV-BORROW-INDEX(RSV-IDX).                   
096100 4110-EXIT.                                                               
096200     EXIT.                                                                
096300*                                                                         
096400*    4200 - ACCRUE EVERY RESERVE CURRENTLY IN THE TABLE.  USED            
096500*    ONLY BY THE ACCRUE REQUEST, WHICH POSTS NO OTHER ACTIVITY.           
096600 4200-ACCRUE-ALL-RESERVES.                                                
096700     PERFORM 4210-ACCRUE-ONE-RSV THRU 4210-EXIT                           
096800         VARYING RSV-IDX FROM 1 BY 1                                      
096900         UNTIL RSV-IDX > W5-RSV-COUNT.                                    
097000 4200-EXIT.                                                               
097100     EXIT.                                                                
097200*                                                                         
097300 4210-ACCRUE-ONE-RSV.                                                     
097400     PERFORM 4100-ACCRUE-RESERVE THRU 4100-EXIT.                          
097500 4210-EXIT.                                                               
097600     EXIT.                                                                
097700*                                                                         
097800*    4300 - SHARES-FROM-UNDERLYING.  W4-... PARAMETERS ARE SET            
097900*    BY THE CALLER: W-CONV-UNDERLYING, RSV-IDX (FOR THE CURRENT           
098000*    LIQUIDITY INDEX).  RESULT RETURNED IN W-CONV-SHARES.                 
098100 4300-SHARES-FROM-UNDERLYING.                                             
098200     MOVE W-CONV-UNDERLYING TO W2-FX-A.                                   
098300     MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX) TO W2-FX-B.                     
098400     PERFORM 2200-FXDIV THRU 2200-EXIT.                                   
098500     MOVE W2-FX-RESULT TO W-CONV-SHARES.                                  
098600 4300-EXIT.                                                               
098700     EXIT.                                                                
098800*                                                                         
098900*    4400 - UNDERLYING-FROM-SHARES.  CALLER SETS W-CONV-SHARES,           
099000*    W-CONV-CURRENT-INDEX AND W-CONV-INDEX-AT-OPEN.  RESULT IN            
099100*    W-CONV-UNDERLYING.                                                   
099200 4400-UNDERLYING-FROM-SHARES.                                             
099300     IF W-CONV-INDEX-AT-OPEN = ZERO                                       
099400         MOVE W-CONV-SHARES TO W-CONV-UNDERLYING                          
099500     ELSE                                                                 
099600         MOVE W-CONV-CURRENT-INDEX TO W2-FX-A                             
099700         MOVE W-CONV-INDEX-AT-OPEN TO W2-FX-B                             
099800         PERFORM 2200-FXDIV THRU 2200-EXIT                                
099900         MOVE W2-FX-RESULT TO W2-INDEX-RATIO                              
100000         MOVE W-CONV-SHARES TO W2-FX-A                                    
100100         MOVE W2-INDEX-RATIO TO W2-FX-B                                   
100200         PERFORM 2100-FXMUL THRU 2100-EXIT                                
100300         MOVE W2-FX-RESULT TO W-CONV-UNDERLYING                           
100400     END-IF.                                                              
100500 4400-EXIT.                                                               
100600     EXIT.                                                                
100700*===============================================================          
100800*  5000 - RESERVE SERVICE.  SUPPLY AND WITHDRAW PROCESSING.               
100900*  091592 TMO - FIFO SHARE BURN ON WITHDRAW, SEE CHANGE LOG.              
101000*===============================================================          
101100 5100-PROCESS-SUPPLY.                                                     
101200     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
101300         MOVE "NON-POSITIVE SUPPLY AMOUNT" TO W10-REJECT-REASON           
101400         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
101500     ELSE                                                                 
101600         MOVE TRX-ASSET-ID TO W9-FIND-ASSET-ID                            
101700         PERFORM 7100-FIND-RESERVE THRU 7100-EXIT                         
101800         IF W9-LOOKUP-NOT-FOUND                                           
101900             MOVE "UNKNOWN RESERVE ASSET" TO W10-REJECT-REASON            
102000             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
102100         ELSE                                                             
102200             SET RSV-IDX TO W9-RSV-SUB                                    
102300             PERFORM 4100-ACCRUE-RESERVE THRU 4100-EXIT                   
102400             MOVE TRX-AMOUNT TO W-CONV-UNDERLYING                         
102500             PERFORM 4300-SHARES-FROM-UNDERLYING THRU 4300-EXIT           
102600             PERFORM 5110-OPEN-SUPPLY-POSITION                            
102700                 THRU 5110-EXIT                                           
102800             ADD TRX-AMOUNT                                               
102900                 TO W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)                       
103000             PERFORM 3000-RATE-MODEL THRU 3000-EXIT                       
103100             MOVE TRX-AMOUNT TO W10-PROCESSED-AMOUNT                      
103200             MOVE W10-PROCESSED-POS-ID TO AUD-POSITION-ID                 
103300             PERFORM 8100-WRITE-AUDIT-CONFIRMED THRU 8100-EXIT            
103400         END-IF                                                           
103500     END-IF.                                                              
103600 5100-EXIT.                                                               
103700     EXIT.                                                                
103800*                                                                         
103900*    5110 - OPENS A NEW SUPPLY POSITION AT THE NEXT SEQUENTIAL            
104000*    POSITION ID, RECORDING SHARES MINTED AND THE INDEX AT OPEN.          
104100 5110-OPEN-SUPPLY-POSITION.                                               
104200     ADD 1 TO W6-SUP-COUNT.                                               
104300     SET SUP-IDX TO W6-SUP-COUNT.                                         
104400     MOVE W9-NEXT-POSITION-ID TO W6-SUP-POSITION-ID(SUP-IDX).             
104500     MOVE W9-NEXT-POSITION-ID TO W10-PROCESSED-POS-ID.                    
104600     ADD 1 TO W9-NEXT-POSITION-ID.                                        
104700     MOVE TRX-USER-ADDR TO W6-SUP-USER-ADDR(SUP-IDX).                     
104800     MOVE TRX-ASSET-ID TO W6-SUP-ASSET-ID(SUP-IDX).                       
104900     MOVE W-CONV-SHARES TO W6-SUP-ATOKEN-AMOUNT(SUP-IDX).                 
105000     MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX)                                 
105100          TO W6-SUP-INDEX-AT-SUP(SUP-IDX).                                
105200     MOVE 'Y' TO W6-SUP-ACTIVE-SW(SUP-IDX).                               
105300 5110-EXIT.                                                               
105400     EXIT.                                                                
105500*                                                                         
105600*---------------------------------------------------------------          
105700*  5200 - WITHDRAW.  BURNS SHARES FIFO ACROSS THE USER'S OPEN             
105800*  POSITIONS IN THE ASSET, IN POSITION-ID ORDER (THE TABLE IS             
105900*  LOADED IN THAT ORDER FROM THE MASTER, SO A FORWARD SCAN IS             
106000*  ALREADY FIFO).                                                         
106100*---------------------------------------------------------------          
106200 5200-PROCESS-WITHDRAW.                                                   
106300     IF TRX-AMOUNT < ZERO                                                 
106400         MOVE "NEGATIVE WITHDRAW AMOUNT" TO W10-REJECT-REASON             
106500         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
106600     ELSE                                                                 
106700         MOVE TRX-ASSET-ID TO W9-FIND-ASSET-ID                            
106800         PERFORM 7100-FIND-RESERVE THRU 7100-EXIT                         
106900         IF W9-LOOKUP-NOT-FOUND                                           
107000             MOVE "UNKNOWN RESERVE ASSET" TO W10-REJECT-REASON            
107100             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
107200         ELSE                                                             
107300             SET RSV-IDX TO W9-RSV-SUB                                    
107400             PERFORM 4100-ACCRUE-RESERVE THRU 4100-EXIT                   
107500             PERFORM 5210-TOTAL-USER-SUPPLY THRU 5210-EXIT                
107600             IF W4-CURRENT-SUPPLY-VALUE NOT GREATER THAN ZERO             
107700                 MOVE "NO SUPPLY POSITIONS FOR USER"                      
107800                      TO W10-REJECT-REASON                                
107900                 PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                
108000             ELSE                                                         
108100                 PERFORM 5220-VALIDATE-AND-BURN THRU 5220-EXIT            
108200             END-IF                                                       
108300         END-IF                                                           
108400     END-IF.                                                              
108500 5200-EXIT.                                                               
108600     EXIT.                                                                
108700*                                                                         
108800*    5210 - SUMS UNDERLYING-FROM-SHARES OVER EVERY ACTIVE                 
108900*    SUPPLY POSITION THE REQUESTING USER HOLDS IN THIS ASSET.             
109000 5210-TOTAL-USER-SUPPLY.                                                  
109100     MOVE ZERO TO W4-CURRENT-SUPPLY-VALUE.                                
109200     PERFORM 5211-ADD-ONE-POSITION THRU 5211-EXIT                         
109300         VARYING SUP-IDX FROM 1 BY 1                                      
109400         UNTIL SUP-IDX > W6-SUP-COUNT.                                    
109500 5210-EXIT.                                                               
109600     EXIT.                                                                
109700*                                                                         
109800 5211-ADD-ONE-POSITION.                                                   
109900     IF W6-SUP-IS-ACTIVE(SUP-IDX)                                         
110000         AND W6-SUP-USER-ADDR(SUP-IDX) = TRX-USER-ADDR                    
110100         AND W6-SUP-ASSET-ID(SUP-IDX) = TRX-ASSET-ID                      
110200         MOVE W6-SUP-ATOKEN-AMOUNT(SUP-IDX) TO W-CONV-SHARES              
110300         MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX)                             
110400              TO W-CONV-CURRENT-INDEX                                     
110500         MOVE W6-SUP-INDEX-AT-SUP(SUP-IDX)                                
110600              TO W-CONV-INDEX-AT-OPEN                                     
110700         PERFORM 4400-UNDERLYING-FROM-SHARES THRU 4400-EXIT               
110800         ADD W-CONV-UNDERLYING TO W4-CURRENT-SUPPLY-VALUE                 
110900     END-IF.                                                              
111000 5211-EXIT.                                                               
111100     EXIT.                                                                
111200*                                                                         
111300*    5220 - DETERMINES THE WITHDRAW AMOUNT, VALIDATES IT, BURNS           
111400*    SHARES FIFO AND POSTS THE RESERVE.                                   
111500 5220-VALIDATE-AND-BURN.                                                  
111600     IF TRX-AMOUNT = ZERO                                                 
111700         MOVE W4-CURRENT-SUPPLY-VALUE TO W4-REPAY-AMOUNT                  
111800     ELSE                                                                 
111900         MOVE TRX-AMOUNT TO W4-REPAY-AMOUNT                               
112000     END-IF.                                                              
112100     IF W4-REPAY-AMOUNT > W4-CURRENT-SUPPLY-VALUE                         
112200         OR W4-REPAY-AMOUNT > W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)             
112300         MOVE "WITHDRAW EXCEEDS AVAILABLE BALANCE"                        
112400              TO W10-REJECT-REASON                                        
112500         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
112600     ELSE                                                                 
112700         MOVE W4-REPAY-AMOUNT TO W-CONV-UNDERLYING                        
112800         PERFORM 4300-SHARES-FROM-UNDERLYING THRU 4300-EXIT               
112900         IF W-CONV-SHARES NOT GREATER THAN ZERO                           
113000             MOVE "WITHDRAW ROUNDS TO ZERO SHARES"                        
113100                  TO W10-REJECT-REASON                                    
113200             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
113300         ELSE                                                             
113400             MOVE W-CONV-SHARES TO W4-SEIZE-TOTAL                         
113500             PERFORM 5230-BURN-FIFO THRU 5230-EXIT                        
113600             SUBTRACT W4-REPAY-AMOUNT                                     
113700                 FROM W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)                     
113800             PERFORM 3000-RATE-MODEL THRU 3000-EXIT                       
113900             MOVE W4-REPAY-AMOUNT TO W10-PROCESSED-AMOUNT                 
114000             PERFORM 8100-WRITE-AUDIT-CONFIRMED THRU 8100-EXIT            
114100         END-IF                                                           
114200     END-IF.                                                              
114300 5220-EXIT.                                                               
114400     EXIT.                                                                
114500*                                                                         
114600*    5230 - BURNS W4-SEIZE-TOTAL SHARES ACROSS THE USER'S                 
114700*    POSITIONS, OLDEST FIRST, ZEROING (NOT DELETING) A DEPLETED           
114800*    LOT - THE FINALIZE STEP DROPS ZERO-SHARE POSITIONS.                  
114900 5230-BURN-FIFO.                                                          
115000     PERFORM 5231-BURN-ONE-POSITION THRU 5231-EXIT                        
115100         VARYING SUP-IDX FROM 1 BY 1                                      
115200         UNTIL SUP-IDX > W6-SUP-COUNT                                     
115300         OR W4-SEIZE-TOTAL NOT GREATER THAN ZERO.                         
115400 5230-EXIT.                                                               
115500     EXIT.                                                                
115600*                                                                         
115700 5231-BURN-ONE-POSITION.                                                  
115800     IF W6-SUP-IS-ACTIVE(SUP-IDX)                                         
115900         AND W6-SUP-USER-ADDR(SUP-IDX) = TRX-USER-ADDR                    
116000         AND W6-SUP-ASSET-ID(SUP-IDX) = TRX-ASSET-ID                      
116100         IF W6-SUP-ATOKEN-AMOUNT(SUP-IDX) NOT GREATER                     
116200                 THAN W4-SEIZE-TOTAL                                      
116300             SUBTRACT W6-SUP-ATOKEN-AMOUNT(SUP-IDX)                       
116400                 FROM W4-SEIZE-TOTAL                                      
116500             MOVE ZERO TO W6-SUP-ATOKEN-AMOUNT(SUP-IDX)                   
116600             MOVE 'N' TO W6-SUP-ACTIVE-SW(SUP-IDX)                        
116700         ELSE                                                             
116800             SUBTRACT W4-SEIZE-TOTAL                                      
116900                 FROM W6-SUP-ATOKEN-AMOUNT(SUP-IDX)                       
117000             MOVE ZERO TO W4-SEIZE-TOTAL                                  
117100         END-IF                                                           
117200     END-IF.                                                              
117300 5231-EXIT.                                                               
117400     EXIT.                                                                
117500*===============================================================          
117600*  6000 - DEBT SERVICE.  BORROW, LIQUIDATE AND THE ACCRUE                 
117700*  REQUEST (WHICH POSTS NO BALANCE, ONLY ROLLS THE INDICES).              
117800*  040304 CLV - HEALTH-FACTOR TEST AND LIQUIDATION BONUS ADDED            
117900*  PER LOAN COMMITTEE RESOLUTION 04-03 (DC-2311).                         
118000*===============================================================          
118100 6100-PROCESS-BORROW.                                                     
118200     IF TRX-COLLATERAL-AMOUNT NOT GREATER THAN ZERO                       
118300         OR TRX-AMOUNT NOT GREATER THAN ZERO                              
118400         MOVE "NON-POSITIVE BORROW OR COLLATERAL AMT"                     
118500              TO W10-REJECT-REASON                                        
118600         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
118700     ELSE                                                                 
118800         PERFORM 6110-VALUE-BORROW-REQUEST THRU 6110-EXIT                 
118900     END-IF.                                                              
119000 6100-EXIT.                                                               
119100     EXIT.                                                                
119200*                                                                         
119300 6110-VALUE-BORROW-REQUEST.                                               
119400     MOVE TRX-COLLATERAL-ASSET TO W-ORC-ASSET-ID.                         
119500     MOVE TRX-COLLATERAL-AMOUNT TO W-ORC-AMOUNT.                          
119600     PERFORM 7200-VALUE-IN-USD THRU 7200-EXIT.                            
119700     IF W9-LOOKUP-NOT-FOUND                                               
119800         MOVE "NO PRICE FOR COLLATERAL ASSET"                             
119900              TO W10-REJECT-REASON                                        
120000         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
120100     ELSE                                                                 
120200         MOVE W-ORC-VALUE-USD TO W4-COLLATERAL-VALUE-USD                  
120300         MOVE TRX-ASSET-ID TO W-ORC-ASSET-ID                              
120400         MOVE TRX-AMOUNT TO W-ORC-AMOUNT                                  
120500         PERFORM 7200-VALUE-IN-USD THRU 7200-EXIT                         
120600         IF W9-LOOKUP-NOT-FOUND                                           
120700             MOVE "NO PRICE FOR BORROWED ASSET"                           
120800                  TO W10-REJECT-REASON                                    
120900             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
121000         ELSE                                                             
121100             MOVE W-ORC-VALUE-USD TO W4-DEBT-VALUE-USD                    
121200             PERFORM 6120-LTV-CHECK THRU 6120-EXIT                        
121300         END-IF                                                           
121400     END-IF.                                                              
121500 6110-EXIT.                                                               
121600     EXIT.                                                                
121700*                                                                         
121800 6120-LTV-CHECK.                                                          
121900     MOVE W4-COLLATERAL-VALUE-USD TO W2-FX-A.                             
122000     MOVE W1-LTV-RATIO TO W2-FX-B.                                        
122100     PERFORM 2100-FXMUL THRU 2100-EXIT.                                   
122200     IF W4-DEBT-VALUE-USD > W2-FX-RESULT                                  
122300         MOVE "BORROW EXCEEDS LTV LIMIT" TO W10-REJECT-REASON             
122400         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
122500     ELSE                                                                 
122600         MOVE TRX-ASSET-ID TO W9-FIND-ASSET-ID                            
122700         PERFORM 7100-FIND-RESERVE THRU 7100-EXIT                         
122800         IF W9-LOOKUP-NOT-FOUND                                           
122900             MOVE "UNKNOWN RESERVE ASSET"                                 
123000                  TO W10-REJECT-REASON                                    
123100             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
123200         ELSE                                                             
123300             SET RSV-IDX TO W9-RSV-SUB                                    
123400             IF TRX-AMOUNT > W5-RSV-TOTAL-LIQUIDITY(RSV-IDX)              
123500                 MOVE "INSUFFICIENT RESERVE LIQUIDITY"                    
123600                      TO W10-REJECT-REASON                                
123700                 PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                
123800             ELSE                                                         
123900                 PERFORM 6130-OPEN-DEBT-POSITION                          
124000                     THRU 6130-EXIT                                       
124100             END-IF                                                       
124200         END-IF                                                           
124300     END-IF.                                                              
124400 6120-EXIT.                                                               
124500     EXIT.                                                                
124600*                                                                         
124700 6130-OPEN-DEBT-POSITION.                                                 
124800     PERFORM 4100-ACCRUE-RESERVE THRU 4100-EXIT.                          
124900     ADD 1 TO W7-DBT-COUNT.                                               
125000     SET DBT-IDX TO W7-DBT-COUNT.                                         
125100     MOVE W9-NEXT-POSITION-ID TO W7-DBT-POSITION-ID(DBT-IDX).             
125200     MOVE W9-NEXT-POSITION-ID TO W10-PROCESSED-POS-ID.                    
125300     ADD 1 TO W9-NEXT-POSITION-ID.                                        
125400     MOVE TRX-USER-ADDR TO W7-DBT-USER-ADDR(DBT-IDX).                     
125500     MOVE TRX-ASSET-ID TO W7-DBT-BORROWED-ASSET(DBT-IDX).                 
125600     MOVE TRX-COLLATERAL-ASSET TO W7-DBT-COLLATL-ASSET(DBT-IDX).          
125700     MOVE TRX-AMOUNT TO W7-DBT-PRINCIPAL(DBT-IDX).                        
125800     MOVE W5-RSV-BORROW-INDEX(RSV-IDX)                                    
125900          TO W7-DBT-INDEX-AT-OPEN(DBT-IDX).                               
126000     MOVE TRX-COLLATERAL-AMOUNT                                           
126100          TO W7-DBT-COLLATL-AMOUNT(DBT-IDX).                              
126200     MOVE 'Y' TO W7-DBT-ACTIVE-SW(DBT-IDX).                               
126300     ADD TRX-AMOUNT TO W5-RSV-TOTAL-BORROWED(RSV-IDX).                    
126400     SUBTRACT TRX-AMOUNT FROM W5-RSV-TOTAL-LIQUIDITY(RSV-IDX).            
126500     PERFORM 3000-RATE-MODEL THRU 3000-EXIT.                              
126600     MOVE TRX-AMOUNT TO W10-PROCESSED-AMOUNT.                             
126700     PERFORM 8100-WRITE-AUDIT-CONFIRMED THRU 8100-EXIT.                   
126800 6130-EXIT.                                                               
126900     EXIT.                                                                
127000*                                                                         
127100*---------------------------------------------------------------          
127200*  6200 - LIQUIDATE.  FULL OR PARTIAL SEIZURE OF COLLATERAL,              
127300*  BONUS PAID TO THE LIQUIDATOR (TRX-USER-ADDR).                          
127400*  042906 MFS - THE LIQUIDATE REQUEST CARRIES NO ASSET-ID OF              
127500*  ITS OWN (ONLY USER-ADDR, AMOUNT AND POSITION-ID), SO THE               
127600*  RESERVE LOOKUP BELOW KEYS OFF THE DEBT POSITION'S BORROWED             
127700*  ASSET, NOT TRX-ASSET-ID (DC-2588).                                     
127800*---------------------------------------------------------------          
127900 6200-PROCESS-LIQUIDATE.                                                  
128000     PERFORM 6210-FIND-DEBT-POSITION THRU 6210-EXIT.                      
128100     IF W9-LOOKUP-NOT-FOUND                                               
128200         MOVE "UNKNOWN DEBT POSITION" TO W10-REJECT-REASON                
128300         MOVE TRX-POSITION-ID TO W10-PROCESSED-POS-ID                     
128400         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
128500     ELSE                                                                 
128600         MOVE TRX-POSITION-ID TO W10-PROCESSED-POS-ID                     
128700         MOVE W7-DBT-BORROWED-ASSET(DBT-IDX) TO W9-FIND-ASSET-ID          
128800         PERFORM 7100-FIND-RESERVE THRU 7100-EXIT                         
128900         IF W9-LOOKUP-NOT-FOUND                                           
129000             MOVE "UNKNOWN RESERVE FOR DEBT POSITION"                     
129100                  TO W10-REJECT-REASON                                    
129200             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
129300         ELSE                                                             
129400             SET RSV-IDX TO W9-RSV-SUB                                    
129500             PERFORM 4100-ACCRUE-RESERVE THRU 4100-EXIT                   
129600             PERFORM 6220-CURRENT-DEBT-VALUE THRU 6220-EXIT               
129700             IF W4-CURRENT-DEBT NOT GREATER THAN ZERO                     
129800                 MOVE "ZERO CURRENT DEBT ON POSITION"                     
129900                      TO W10-REJECT-REASON                                
130000                 PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                
130100             ELSE                                                         
130200                 PERFORM 6230-HEALTH-CHECK THRU 6230-EXIT                 
130300             END-IF                                                       
130400         END-IF                                                           
130500     END-IF.                                                              
130600 6200-EXIT.                                                               
130700     EXIT.                                                                
130800*                                                                         
130900*    6210 - LOCATES THE TARGET DEBT POSITION BY TRX-POSITION-ID.          
131000*    SETS DBT-IDX AND W9-LOOKUP-FOUND-SW.                                 
131100 6210-FIND-DEBT-POSITION.                                                 
131200     MOVE 'N' TO W9-LOOKUP-FOUND-SW.                                      
131300     SET DBT-IDX TO 1.                                                    
131400     SEARCH W7-DBT-ENTRY                                                  
131500         AT END                                                           
131600             NEXT SENTENCE                                                
131700         WHEN W7-DBT-IS-ACTIVE(DBT-IDX)                                   
131800             AND W7-DBT-POSITION-ID(DBT-IDX) = TRX-POSITION-ID            
131900             MOVE 'Y' TO W9-LOOKUP-FOUND-SW                               
132000     END-SEARCH.                                                          
132100 6210-EXIT.                                                               
132200     EXIT.                                                                
132300*                                                                         
132400*    6220 - CURRENT-DEBT = FXMUL(PRINCIPAL,                               
132500*           FXDIV(BORROW-INDEX, INDEX-AT-OPEN)).                          
132600 6220-CURRENT-DEBT-VALUE.                                                 
132700     IF W7-DBT-INDEX-AT-OPEN(DBT-IDX) = ZERO                              
132800         MOVE W7-DBT-PRINCIPAL(DBT-IDX) TO W4-CURRENT-DEBT                
132900     ELSE                                                                 
133000         MOVE W5-RSV-BORROW-INDEX(RSV-IDX) TO W2-FX-A                     
133100         MOVE W7-DBT-INDEX-AT-OPEN(DBT-IDX) TO W2-FX-B                    
133200         PERFORM 2200-FXDIV THRU 2200-EXIT                                
133300         MOVE W2-FX-RESULT TO W2-INDEX-RATIO                              
133400         MOVE W7-DBT-PRINCIPAL(DBT-IDX) TO W2-FX-A                        
133500         MOVE W2-INDEX-RATIO TO W2-FX-B                                   
133600         PERFORM 2100-FXMUL THRU 2100-EXIT                                
133700         MOVE W2-FX-RESULT TO W4-CURRENT-DEBT                             
133800     END-IF.                                                              
133900 6220-EXIT.                                                               
134000     EXIT.                                                                
134100*                                                                         
134200*    6230 - HF = FXDIV(FXMUL(COLLATERAL-VALUE, LIQ-THRESHOLD),            
134300*           DEBT-VALUE).  REJECT IF A PRICE IS MISSING OR                 
134400*           HF >= 1.0 (POSITION HEALTHY).                                 
134500 6230-HEALTH-CHECK.                                                       
134600     MOVE W7-DBT-COLLATL-ASSET(DBT-IDX) TO W-ORC-ASSET-ID.                
134700     MOVE W7-DBT-COLLATL-AMOUNT(DBT-IDX) TO W-ORC-AMOUNT.                 
134800     PERFORM 7200-VALUE-IN-USD THRU 7200-EXIT.                            
134900     IF W9-LOOKUP-NOT-FOUND                                               
135000         MOVE "NO PRICE FOR COLLATERAL ASSET"                             
135100              TO W10-REJECT-REASON                                        
135200         PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                        
135300     ELSE                                                                 
135400         MOVE W-ORC-VALUE-USD TO W4-COLLATERAL-VALUE-USD                  
135500         MOVE W7-DBT-BORROWED-ASSET(DBT-IDX) TO W-ORC-ASSET-ID            
135600         MOVE W4-CURRENT-DEBT TO W-ORC-AMOUNT                             
135700         PERFORM 7200-VALUE-IN-USD THRU 7200-EXIT                         
135800         IF W9-LOOKUP-NOT-FOUND                                           
135900             MOVE "NO PRICE FOR BORROWED ASSET"                           
136000                  TO W10-REJECT-REASON                                    
136100             PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                    
136200         ELSE                                                             
136300             MOVE W-ORC-VALUE-USD TO W4-DEBT-VALUE-USD                    
136400             MOVE W4-COLLATERAL-VALUE-USD TO W2-FX-A                      
136500             MOVE W1-LIQ-THRESHOLD TO W2-FX-B                             
136600             PERFORM 2100-FXMUL THRU 2100-EXIT                            
136700             MOVE W2-FX-RESULT TO W2-FX-A                                 
136800             MOVE W4-DEBT-VALUE-USD TO W2-FX-B                            
136900             PERFORM 2200-FXDIV THRU 2200-EXIT                            
137000             MOVE W2-FX-RESULT TO W4-HEALTH-FACTOR                        
137100             IF W4-HEALTH-FACTOR NOT LESS THAN W1-SCALE-ONE               
137200                 MOVE "POSITION IS HEALTHY - NOT SUBJECT"                 
137300                      TO W10-REJECT-REASON                                
137400                 PERFORM 9800-REJECT-COMMON THRU 9800-EXIT                
137500             ELSE                                                         
137600                 PERFORM 6240-SEIZE-COLLATERAL THRU 6240-EXIT             
137700             END-IF                                                       
137800         END-IF                                                           
137900     END-IF.                                                              
138000 6230-EXIT.                                                               
138100     EXIT.                                                                
138200*                                                                         
138300*    6240 - DETERMINES REPAY AMOUNT, SEIZES COLLATERAL PLUS               
138400*    BONUS, AND POSTS THE RESERVE.  FULL PAYOFF DELETES THE               
138500*    POSITION (091592 TMO); PARTIAL RESETS PRINCIPAL AND THE              
138600*    INDEX-AT-OPEN.                                                       
138700 6240-SEIZE-COLLATERAL.                                                   
138800     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
138900         OR TRX-AMOUNT > W4-CURRENT-DEBT                                  
139000         MOVE W4-CURRENT-DEBT TO W4-REPAY-AMOUNT                          
139100     ELSE                                                                 
139200         MOVE TRX-AMOUNT TO W4-REPAY-AMOUNT                               
139300     END-IF.                                                              
139400     IF W4-REPAY-AMOUNT = W4-CURRENT-DEBT                                 
139500         MOVE W7-DBT-COLLATL-AMOUNT(DBT-IDX) TO W4-SEIZE-TOTAL            
139600     ELSE                                                                 
139700         COMPUTE W4-SEIZE-BASE =                                          
139800             (W7-DBT-COLLATL-AMOUNT(DBT-IDX) * W4-REPAY-AMOUNT)           
139900                 / W4-CURRENT-DEBT                                        
140000         COMPUTE W4-SEIZE-BONUS =                                         
140100             W4-SEIZE-BASE * W1-LIQ-BONUS-RATE                            
140200         COMPUTE W4-SEIZE-TOTAL = W4-SEIZE-BASE + W4-SEIZE-BONUS          
140300         IF W4-SEIZE-TOTAL > W7-DBT-COLLATL-AMOUNT(DBT-IDX)               
140400             MOVE W7-DBT-COLLATL-AMOUNT(DBT-IDX)                          
140500                  TO W4-SEIZE-TOTAL                                       
140600         END-IF                                                           
140700     END-IF.                                                              
140800     SUBTRACT W4-REPAY-AMOUNT                                             
140900         FROM W5-RSV-TOTAL-BORROWED(RSV-IDX).                             
141000     IF W5-RSV-TOTAL-BORROWED(RSV-IDX) < ZERO                             
141100         MOVE ZERO TO W5-RSV-TOTAL-BORROWED(RSV-IDX)                      
141200     END-IF.                                                              
141300     ADD W4-REPAY-AMOUNT TO W5-RSV-TOTAL-LIQUIDITY(RSV-IDX).              
141400     PERFORM 3000-RATE-MODEL THRU 3000-EXIT.                              
141500     IF W4-REPAY-AMOUNT = W4-CURRENT-DEBT                                 
141600         MOVE 'N' TO W7-DBT-ACTIVE-SW(DBT-IDX)                            
141700     ELSE                                                                 
141800         SUBTRACT W4-SEIZE-TOTAL                                          
141900             FROM W7-DBT-COLLATL-AMOUNT(DBT-IDX)                          
142000         COMPUTE W7-DBT-PRINCIPAL(DBT-IDX) =                              
142100             W4-CURRENT-DEBT - W4-REPAY-AMOUNT                            
142200         MOVE W5-RSV-BORROW-INDEX(RSV-IDX)                                
142300              TO W7-DBT-INDEX-AT-OPEN(DBT-IDX)                            
142400     END-IF.                                                              
142500     MOVE W4-REPAY-AMOUNT TO W10-PROCESSED-AMOUNT.                        
142600     PERFORM 8100-WRITE-AUDIT-CONFIRMED THRU 8100-EXIT.                   
142700 6240-EXIT.                                                               
142800     EXIT.                                                                
142900*                                                                         
143000*---------------------------------------------------------------          
143100*  6900 - THE ACCRUE REQUEST.  ROLLS EVERY RESERVE'S INDICES              
143200*  FORWARD WITH NO OTHER POSTING - USED ON DAYS WITH NO MEMBER            
143300*  ACTIVITY SO THE INDICES DO NOT FALL BEHIND THE CLOCK.                  
143400*---------------------------------------------------------------          
143500 6900-PROCESS-ACCRUE.                                                     
143600     PERFORM 4200-ACCRUE-ALL-RESERVES THRU 4200-EXIT.                     
143700     MOVE ZERO TO W10-PROCESSED-AMOUNT.                                   
143800     MOVE ZERO TO W10-PROCESSED-POS-ID.                                   
143900     PERFORM 8100-WRITE-AUDIT-CONFIRMED THRU 8100-EXIT.                   
144000 6900-EXIT.                                                               
144100     EXIT.                                                                
144200*===============================================================          
144300*  7000 - ORACLE SERVICE.  RESERVE LOOKUP AND USD VALUATION               
144400*  AGAINST THE PRICE TABLE LOADED AT 1400.                                
144500*===============================================================          
144600*    7100 - LOCATES W9-FIND-ASSET-ID IN THE RESERVE TABLE.  SETS          
144700*    W9-RSV-SUB AND W9-LOOKUP-FOUND-SW.  042906 MFS - SEARCH KEY          
144800*    WAS TRX-ASSET-ID DIRECTLY, WHICH THE LIQUIDATE REQUEST               
144900*    NEVER CARRIES; CALLER NOW LOADS W9-FIND-ASSET-ID WITH                
145000*    WHATEVER ASSET APPLIES TO ITS OWN REQUEST TYPE (DC-2588).            
145100 7100-FIND-RESERVE.                                                       
145200     MOVE 'N' TO W9-LOOKUP-FOUND-SW.                                      
145300     SET RSV-IDX TO 1.                                                    
145400     SEARCH W5-RSV-ENTRY                                                  
145500         AT END                                                           
145600             NEXT SENTENCE                                                
145700         WHEN W5-RSV-ASSET-ID(RSV-IDX) = W9-FIND-ASSET-ID                 
145800             MOVE 'Y' TO W9-LOOKUP-FOUND-SW                               
145900             SET W9-RSV-SUB TO RSV-IDX                                    
146000     END-SEARCH.                                                          
146100 7100-EXIT.                                                               
146200     EXIT.                                                                
146300*                                                                         
146400*    7200 - VALUE-IN-USD.  CALLER SETS W-ORC-ASSET-ID AND                 
146500*    W-ORC-AMOUNT; RESULT RETURNED IN W-ORC-VALUE-USD.  THE               
146600*    AMOUNT-TIMES-PRICE PRODUCT IS ROUNDED HALF-UP BY                     
146700*    2100-FXMUL, SAME AS EVERY OTHER RATE/INDEX/VALUE                     
146800*    COMPUTATION IN THIS RUN, AND ONLY THE FINAL /10**8 DIVIDE            
146900*    TRUNCATES - THE ORACLE NEVER ROUNDS A DOLLAR VALUE UP IN             
147000*    THE MEMBER'S FAVOR ON THAT LAST STEP (022601; REWORKED               
147100*    050106 MFS, THE OLD DIRECT-TRUNCATE COMPUTE SKIPPED THE              
147200*    FXMUL ROUNDING STEP AND WAS UNDERVALUING COLLATERAL AND              
147300*    DEBT BY UP TO A DOLLAR ON THE LTV AND HEALTH-FACTOR TESTS            
147400*    (TICKET DC-2604)).                                                   
147500 7200-VALUE-IN-USD.                                                       
147600     MOVE 'N' TO W9-LOOKUP-FOUND-SW.                                      
147700     MOVE ZERO TO W-ORC-VALUE-USD.                                        
147800     SET PRC-IDX TO 1.                                                    
147900     SEARCH W8-PRC-ENTRY                                                  
148000         AT END                                                           
148100             NEXT SENTENCE                                                
148200         WHEN W8-PRC-ASSET-ID(PRC-IDX) = W-ORC-ASSET-ID                   
148300             MOVE 'Y' TO W9-LOOKUP-FOUND-SW                               
148400             SET W9-PRC-SUB TO PRC-IDX                                    
148500     END-SEARCH.                                                          
148600     IF W9-LOOKUP-FOUND                                                   
148700         MOVE W-ORC-AMOUNT TO W2-FX-A                                     
148800         MOVE W8-PRC-PRICE-USD(PRC-IDX) TO W2-FX-B                        
148900         PERFORM 2100-FXMUL THRU 2100-EXIT                                
149000         COMPUTE W-ORC-VALUE-USD =                                        
149100             W2-FX-RESULT / W1-USD-DIVISOR                                
149200     END-IF.                                                              
149300 7200-EXIT.                                                               
149400     EXIT.                                                                
149500*                                                                         
149600*===============================================================          
149700*  8000 - AUDIT SERVICE.  ONE ROW WRITTEN TO THE AUDIT TRAIL              
149800*  FOR EVERY REQUEST READ, CONFIRMED OR REJECTED.                         
149900*===============================================================          
150000 8100-WRITE-AUDIT-CONFIRMED.                                              
150100     MOVE TRX-TIMESTAMP TO AUD-TIMESTAMP.                                 
150200     MOVE TRX-TYPE TO AUD-TYPE.                                           
150300     MOVE TRX-USER-ADDR TO AUD-USER-ADDR.                                 
150400     MOVE TRX-ASSET-ID TO AUD-ASSET-ID.                                   
150500     MOVE W10-PROCESSED-AMOUNT TO AUD-AMOUNT.                             
150600     MOVE W10-PROCESSED-POS-ID TO AUD-POSITION-ID.                        
150700     MOVE "CONFIRMED" TO AUD-STATUS.                                      
150800     MOVE SPACES TO AUD-REASON.                                           
150900     WRITE AUD-AUDIT-REC.                                                 
151000 8100-EXIT.                                                               
151100     EXIT.                                                                
151200*                                                                         
151300 8200-WRITE-AUDIT-REJECTED.                                               
151400     MOVE TRX-TIMESTAMP TO AUD-TIMESTAMP.                                 
151500     MOVE TRX-TYPE TO AUD-TYPE.                                           
151600     MOVE TRX-USER-ADDR TO AUD-USER-ADDR.                                 
151700     MOVE TRX-ASSET-ID TO AUD-ASSET-ID.                                   
151800     MOVE ZERO TO AUD-AMOUNT.                                             
151900     MOVE W10-PROCESSED-POS-ID TO AUD-POSITION-ID.                        
152000     MOVE "REJECTED" TO AUD-STATUS.                                       
152100     MOVE W10-REJECT-REASON TO AUD-REASON.                                
152200     WRITE AUD-AUDIT-REC.                                                 
152300 8200-EXIT.                                                               
152400     EXIT.                                                                
152500*                                                                         
152600*===============================================================          
152700*  9900 - FINALIZE.  REWRITES THE THREE MASTER FILES FROM THE             
152800*  WORKING TABLES, DROPPING ANY POSITION THE RUN CLOSED OUT,              
152900*  THEN CLOSES EVERYTHING AND FINISHES THE REPORT.                        
153000*===============================================================          
153100 9900-FINALIZE.                                                           
153200     PERFORM 9910-REWRITE-RESERVES THRU 9910-EXIT.                        
153300     PERFORM 9920-REWRITE-SUPPLY THRU 9920-EXIT.                          
153400     PERFORM 9930-REWRITE-DEBT THRU 9930-EXIT.                            
153500     PERFORM 9953-PRINT-TYPE-TOTAL THRU 9953-EXIT                         
153600         VARYING TOT-IDX FROM 1 BY 1                                      
153700         UNTIL TOT-IDX > 5.                                               
153800     PERFORM 9954-PRINT-FINAL-TOTAL THRU 9954-EXIT.                       
153900     PERFORM 9955-PRINT-RESERVE-STATE THRU 9955-EXIT                      
154000         VARYING RSV-IDX FROM 1 BY 1                                      
154100         UNTIL RSV-IDX > W5-RSV-COUNT.                                    
154200     PERFORM 9957-PRINT-POSITION-COUNTS THRU 9957-EXIT.                   
154300     CLOSE TRX-REQUEST-FILE                                               
154400           RSV-MASTER-IN-FILE  RSV-MASTER-OUT-FILE                        
154500           SUP-MASTER-IN-FILE  SUP-MASTER-OUT-FILE                        
154600           DBT-MASTER-IN-FILE  DBT-MASTER-OUT-FILE                        
154700           PRC-PRICE-FILE                                                 
154800           AUD-AUDIT-FILE                                                 
154900           RPT-REPORT-FILE.                                               
155000 9900-EXIT.                                                               
155100     EXIT.                                                                
155200*                                                                         
155300 9910-REWRITE-RESERVES.                                                   
155400     PERFORM 9911-REWRITE-ONE-RSV THRU 9911-EXIT                          
155500         VARYING RSV-IDX FROM 1 BY 1                                      
155600         UNTIL RSV-IDX > W5-RSV-COUNT.                                    
155700 9910-EXIT.                                                               
155800     EXIT.                                                                
155900*                                                                         
156000 9911-REWRITE-ONE-RSV.                                                    
156100     MOVE SPACES TO RSV-MASTER-OUT-REC.                                   
156200     MOVE W5-RSV-ASSET-ID(RSV-IDX)        TO RSVO-ASSET-ID.               
156300     MOVE W5-RSV-TOTAL-LIQUIDITY(RSV-IDX) TO RSVO-TOTAL-LIQUIDITY.        
156400     MOVE W5-RSV-TOTAL-BORROWED(RSV-IDX)  TO RSVO-TOTAL-BORROWED.         
156500     MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX) TO RSVO-LIQUIDITY-INDEX.        
156600     MOVE W5-RSV-BORROW-INDEX(RSV-IDX)    TO RSVO-BORROW-INDEX.           
156700     MOVE W5-RSV-LIQUIDITY-RATE(RSV-IDX)  TO RSVO-LIQUIDITY-RATE.         
156800     MOVE W5-RSV-BORROW-RATE(RSV-IDX)     TO RSVO-BORROW-RATE.            
156900     MOVE W5-RSV-LAST-UPDATE-TS(RSV-IDX)  TO RSVO-LAST-UPDATE-TS.         
157000     MOVE W5-RSV-RESERVE-FACTOR(RSV-IDX)  TO RSVO-RESERVE-FACTOR.         
157100     WRITE RSV-MASTER-OUT-REC.                                            
157200 9911-EXIT.                                                               
157300     EXIT.                                                                
157400*                                                                         
157500*    9920 - SUPPLY POSITIONS THE RUN LEFT ACTIVE ARE WRITTEN              
157600*    BACK; A POSITION BURNED DOWN TO ZERO IS DROPPED HERE.                
157700 9920-REWRITE-SUPPLY.                                                     
157800     PERFORM 9921-REWRITE-ONE-SUP THRU 9921-EXIT                          
157900         VARYING SUP-IDX FROM 1 BY 1                                      
158000         UNTIL SUP-IDX > W6-SUP-COUNT.                                    
158100 9920-EXIT.                                                               
158200     EXIT.                                                                
158300*                                                                         
158400 9921-REWRITE-ONE-SUP.                                                    
158500     IF W6-SUP-IS-ACTIVE(SUP-IDX)                                         
158600         MOVE SPACES TO SUP-MASTER-OUT-REC                                
158700         MOVE W6-SUP-POSITION-ID(SUP-IDX)   TO SUPO-POSITION-ID           
158800         MOVE W6-SUP-USER-ADDR(SUP-IDX)     TO SUPO-USER-ADDR             
158900         MOVE W6-SUP-ASSET-ID(SUP-IDX)      TO SUPO-ASSET-ID              
159000         MOVE W6-SUP-ATOKEN-AMOUNT(SUP-IDX) TO SUPO-ATOKEN-AMOUNT         
159100         MOVE W6-SUP-INDEX-AT-SUP(SUP-IDX)                                
159200              TO SUPO-INDEX-AT-SUPPLY                                     
159300         WRITE SUP-MASTER-OUT-REC                                         
159400         ADD 1 TO W13-OPEN-SUP-COUNT                                      
159500     END-IF.                                                              
159600 9921-EXIT.                                                               
159700     EXIT.                                                                
159800*                                                                         
159900*    9930 - DEBT POSITIONS PAID OFF IN FULL DURING THE RUN ARE            
160000*    DROPPED HERE.                                                        
160100 9930-REWRITE-DEBT.                                                       
160200     PERFORM 9931-REWRITE-ONE-DBT THRU 9931-EXIT                          
160300         VARYING DBT-IDX FROM 1 BY 1                                      
160400         UNTIL DBT-IDX > W7-DBT-COUNT.                                    
160500 9930-EXIT.                                                               
160600     EXIT.                                                                
160700*                                                                         
160800 9931-REWRITE-ONE-DBT.                                                    
160900     IF W7-DBT-IS-ACTIVE(DBT-IDX)                                         
161000         MOVE SPACES TO DBT-MASTER-OUT-REC                                
161100         MOVE W7-DBT-POSITION-ID(DBT-IDX)  TO DBTO-POSITION-ID            
161200         MOVE W7-DBT-USER-ADDR(DBT-IDX)    TO DBTO-USER-ADDR              
161300         MOVE W7-DBT-BORROWED-ASSET(DBT-IDX)                              
161400              TO DBTO-BORROWED-ASSET                                      
161500         MOVE W7-DBT-COLLATL-ASSET(DBT-IDX)                               
161600              TO DBTO-COLLATERAL-ASSET                                    
161700         MOVE W7-DBT-PRINCIPAL(DBT-IDX)    TO DBTO-PRINCIPAL              
161800         MOVE W7-DBT-INDEX-AT-OPEN(DBT-IDX)                               
161900              TO DBTO-INDEX-AT-OPEN                                       
162000         MOVE W7-DBT-COLLATL-AMOUNT(DBT-IDX)                              
162100              TO DBTO-COLLATERAL-AMOUNT                                   
162200         WRITE DBT-MASTER-OUT-REC                                         
162300         ADD 1 TO W13-OPEN-DBT-COUNT                                      
162400     END-IF.                                                              
162500 9931-EXIT.                                                               
162600     EXIT.                                                                
162700*                                                                         
162800*===============================================================          
162900*  9950 - REPORT WRITER PARAGRAPHS.                                       
163000*===============================================================          
163100 9951-PRINT-HEADING.                                                      
163200     ACCEPT W-RUN-DATE-TODAY FROM DATE.                                   
163300     STRING W-RUN-DATE-MM DELIMITED BY SIZE                               
163400            "/"           DELIMITED BY SIZE                               
163500            W-RUN-DATE-DD DELIMITED BY SIZE                               
163600            "/"           DELIMITED BY SIZE                               
163700            W-RUN-DATE-YY DELIMITED BY SIZE                               
163800            INTO W-RUN-DATE-EDIT                                          
163900     END-STRING.                                                          
164000     MOVE SPACES TO W11-PRINT-LINE.                                       
164100     MOVE W-RUN-DATE-EDIT TO W11-HDG-RUN-DATE.                            
164200     WRITE RPT-REPORT-REC FROM W11-HEADING-VIEW.                          
164300     MOVE ZERO TO W77-LINE-COUNT.                                         
164400 9951-EXIT.                                                               
164500     EXIT.                                                                
164600*                                                                         
164700 9952-PRINT-DETAIL-LINE.                                                  
164800     ADD 1 TO W77-LINE-COUNT.                                             
164900     MOVE SPACES TO W11-PRINT-LINE.                                       
165000     MOVE TRX-TIMESTAMP TO W11-DTL-TIMESTAMP.                             
165100     MOVE TRX-TYPE TO W11-DTL-TYPE.                                       
165200     MOVE TRX-USER-ADDR TO W11-DTL-USER.                                  
165300     MOVE TRX-ASSET-ID TO W11-DTL-ASSET.                                  
165400     MOVE W10-PROCESSED-AMOUNT TO W11-DTL-AMOUNT.                         
165500     IF W10-IS-REJECTED                                                   
165600         MOVE "REJECTED" TO W11-DTL-STATUS                                
165700         MOVE W10-REJECT-REASON TO W11-DTL-REASON                         
165800     ELSE                                                                 
165900         MOVE "CONFIRMED" TO W11-DTL-STATUS                               
166000         MOVE SPACES TO W11-DTL-REASON                                    
166100     END-IF.                                                              
166200     WRITE RPT-REPORT-REC FROM W11-DETAIL-VIEW.                           
166300 9952-EXIT.                                                               
166400     EXIT.                                                                
166500*                                                                         
166600*    9953 - PRINTS ONE ROW OF THE TYPE-TOTALS SUMMARY.  ENTRY -           
166700*    TOT-IDX POINTS AT THE ENTRY TO PRINT.  A NEVER-USED                  
166800*    REQUEST TYPE STILL PRINTS ITS ZERO ROW.                              
166900 9953-PRINT-TYPE-TOTAL.                                                   
167000     MOVE SPACES TO W11-PRINT-LINE.                                       
167100     MOVE W12-TOTALS-TYPE(TOT-IDX) TO W11-TOT-TYPE.                       
167200     MOVE W12-TOTALS-COUNT(TOT-IDX) TO W11-TOT-COUNT.                     
167300     MOVE W12-TOTALS-CONFIRMED(TOT-IDX) TO W11-TOT-CONFIRMED.             
167400     MOVE W12-TOTALS-REJECTED(TOT-IDX) TO W11-TOT-REJECTED.               
167500     MOVE W12-TOTALS-AMOUNT(TOT-IDX) TO W11-TOT-AMOUNT.                   
167600     WRITE RPT-REPORT-REC FROM W11-TOTAL-VIEW.                            
167700 9953-EXIT.                                                               
167800     EXIT.                                                                
167900*                                                                         
168000 9954-PRINT-FINAL-TOTAL.                                                  
168100     MOVE SPACES TO W11-PRINT-LINE.                                       
168200     MOVE W13-READ-COUNT TO W11-FIN-READ-COUNT.                           
168300     MOVE W13-CONFIRMED-COUNT TO W11-FIN-CONF-COUNT.                      
168400     MOVE W13-REJECTED-COUNT TO W11-FIN-REJ-COUNT.                        
168500     WRITE RPT-REPORT-REC FROM W11-FINAL-VIEW.                            
168600 9954-EXIT.                                                               
168700     EXIT.                                                                
168800*                                                                         
168900*    9955 - ENDING RESERVE STATE, ONE ASSET PER PASS, WRITTEN AS          
169000*    TWO REPORT LINES (BALANCES, THEN INDICES/RATES) SINCE ONE            
169100*    132-BYTE LINE WILL NOT HOLD ALL SEVEN FIELDS EDITED.  ADDED          
169200*    110207 CLV PER LOAN COMMITTEE REQUEST (DC-2701).  ENTRY -            
169300*    RSV-IDX POINTS AT THE RESERVE TO PRINT.                              
169400 9955-PRINT-RESERVE-STATE.                                                
169500     MOVE SPACES TO W11-PRINT-LINE.                                       
169600     MOVE W5-RSV-ASSET-ID(RSV-IDX) TO W11-RSV-ASSET.                      
169700     MOVE W5-RSV-TOTAL-LIQUIDITY(RSV-IDX) TO W11-RSV-LIQUIDITY.           
169800     MOVE W5-RSV-TOTAL-BORROWED(RSV-IDX) TO W11-RSV-BORROWED.             
169900     WRITE RPT-REPORT-REC FROM W11-RESERVE-VIEW.                          
170000     MOVE SPACES TO W11-PRINT-LINE.                                       
170100     MOVE W5-RSV-ASSET-ID(RSV-IDX) TO W11-RSV-ASSET2.                     
170200     MOVE W5-RSV-LIQUIDITY-INDEX(RSV-IDX) TO W11-RSV-LIQ-INDEX.           
170300     MOVE W5-RSV-BORROW-INDEX(RSV-IDX) TO W11-RSV-BOR-INDEX.              
170400     MOVE W5-RSV-LIQUIDITY-RATE(RSV-IDX) TO W11-RSV-LIQ-RATE.             
170500     MOVE W5-RSV-BORROW-RATE(RSV-IDX) TO W11-RSV-BOR-RATE.                
170600     WRITE RPT-REPORT-REC FROM W11-RESERVE-RATE-VIEW.                     
170700 9955-EXIT.                                                               
170800     EXIT.                                                                
170900*                                                                         
171000*    9957 - COUNT OF SUPPLY AND DEBT POSITIONS STILL OPEN AT END          
171100*    OF RUN, ACCUMULATED BY 9921/9931 AS THE MASTERS REWRITE.             
171200*    ADDED 110207 CLV, SAME REQUEST AS 9955 ABOVE (DC-2701).              
171300 9957-PRINT-POSITION-COUNTS.                                              
171400     MOVE SPACES TO W11-PRINT-LINE.                                       
171500     MOVE W13-OPEN-SUP-COUNT TO W11-PC-SUP-COUNT.                         
171600     MOVE W13-OPEN-DBT-COUNT TO W11-PC-DBT-COUNT.                         
171700     WRITE RPT-REPORT-REC FROM W11-POSCOUNT-VIEW.                         
171800 9957-EXIT.                                                               
171900     EXIT.                                                                
