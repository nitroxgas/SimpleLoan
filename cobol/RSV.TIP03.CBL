000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RSVTIP03.                                                 
000300 AUTHOR.        R J HALVORSEN.                                            
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  03/14/1985.                                               
000600 DATE-COMPILED. 03/14/1985.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  RSV.TIP03  -  RESERVE POOL MASTER RECORD DEFINITION                    
001000*  DOCUMENTS THE ONE-RECORD-PER-ASSET RESERVE MASTER CARRIED              
001100*  BY THE COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM.                
001200*  MEMBER IS CATALOGUED HERE FOR THE METADATA EXTRACT JOB THAT            
001300*  FEEDS THE DATA-MART LOAD - NOT ITSELF PART OF THE NIGHTLY              
001400*  BATCH STREAM.  SEE CLP.R00001 FOR THE PRODUCTION LAYOUT.               
001500*-----------------------------------------------------------              
001600*  C H A N G E   L O G                                                    
001700*-----------------------------------------------------------              
001800* 031485 RJH  ORIGINAL CODING - POOLED COLLATERAL RESERVE                 
001900* 031485 RJH    MASTER, ONE ROW PER RESERVE ASSET.                        
002000* 091586 RJH  ADDED RESERVE FACTOR FIELD PER LOAN COMMITTEE               
002100* 091586 RJH    RESOLUTION 86-14 (PROTOCOL FEE SHARE).                    
002200* 042289 TMO  SPLIT LIQUIDITY AND BORROW RATE INTO SEPARATE               
002300* 042289 TMO    ANNUALIZED FIELDS - REQUEST OF AUDIT.                     
002400* 070392 TMO  ADDED CUMULATIVE INDEX FIELDS (LIQUIDITY AND                
002500* 070392 TMO    BORROW) TO SUPPORT CONTINUOUS ACCRUAL METHOD              
002600* 070392 TMO    REPLACING THE OLD DAILY-POSTED INTEREST RUN.              
002700* 011595 DKP  RESIZED ASSET ID TO 16 BYTES - MULTI-CURRENCY               
002800* 011595 DKP    POOL EXPANSION, PRIOR 10-BYTE ID TOO SHORT.               
002900* 081598 DKP  YEAR 2000 REVIEW - LAST-UPDATE-TS CONFIRMED                 
003000* 081598 DKP    STORED AS UNIX-EPOCH SECONDS, NOT A YY DATE.              
003100* 081598 DKP    NO WINDOWING REQUIRED.  NO OTHER CHANGE.                  
003200* 022601 MFS  REBUILT WHOLE/FRACTION REDEFINES BELOW FOR THE              
003300* 022601 MFS    NEW SCALED-INDEX PRINT UTILITY (RJ8).                     
003400* 091703 MFS  ADDED LAST-UPDATE-TS DAY/SECOND REDEFINES FOR               
003500* 091703 MFS    THE RECONCILIATION EXTRACT (TICKET DC-2217).              
003600*===============================================================          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT RSV-MASTER-DEF ASSIGN TO RSVMSTR                              
004400         ORGANIZATION IS SEQUENTIAL.                                      
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  RSV-MASTER-DEF                                                       
004800     LABEL RECORDS ARE STANDARD.                                          
004900 01  RSV-MASTER-RECORD.                                                   
005000*        RESERVE POOL IDENTIFICATION -----------------------              
005100     05  RSV-RECORD-TYPE            PIC X(03).                            
005200         88  RSV-IS-RESERVE-MASTER      VALUE 'RSV'.                      
005300     05  RSV-SEQUENCE-NUMBER        PIC 9(03).                            
005400     05  RSV-ASSET-ID               PIC X(16).                            
005500*        POOL LIQUIDITY / BORROW TOTALS - SATOSHI UNITS ------            
005600     05  RSV-TOTAL-LIQUIDITY        PIC S9(15).                           
005700     05  RSV-TOTAL-BORROWED         PIC S9(15).                           
005800*        CUMULATIVE INDICES - SCALE S=10**12, INIT 1.0 -------            
005900     05  RSV-LIQUIDITY-INDEX        PIC S9(6)V9(12).                      
006000     05  RSV-BORROW-INDEX           PIC S9(6)V9(12).                      
006100*        CURRENT ANNUAL RATES - SCALE S=10**12 ----------------           
006200     05  RSV-LIQUIDITY-RATE         PIC S9(6)V9(12).                      
006300     05  RSV-BORROW-RATE            PIC S9(6)V9(12).                      
006400*        LAST INDEX ACCRUAL - UNIX EPOCH SECONDS --------------           
006500     05  RSV-LAST-UPDATE-TS         PIC 9(12).                            
006600*        PROTOCOL FEE SHARE - SCALE S=10**12 -------------------          
006700     05  RSV-RESERVE-FACTOR         PIC S9(6)V9(12).                      
006800     05  FILLER                     PIC X(43).                            
006900*                                                                         
007000*    ALTERNATE (PRINT-UTILITY) VIEW OF THE LIQUIDITY INDEX -              
007100*    SEE CHANGE 022601 - SPLIT FOR EDITED DISPLAY BY RJ8.                 
007200     05  RSV-LIQUIDITY-INDEX-VIEW REDEFINES                               
007300             RSV-LIQUIDITY-INDEX.                                         
007400         10  RSV-LIQ-IDX-WHOLE      PIC S9(6).                            
007500         10  RSV-LIQ-IDX-FRACTION   PIC 9(12).                            
007600*                                                                         
007700*    ALTERNATE (PRINT-UTILITY) VIEW OF THE BORROW INDEX -----             
007800     05  RSV-BORROW-INDEX-VIEW REDEFINES                                  
007900             RSV-BORROW-INDEX.                                            
008000         10  RSV-BOR-IDX-WHOLE      PIC S9(6).                            
008100         10  RSV-BOR-IDX-FRACTION   PIC 9(12).                            
008200*                                                                         
008300*    RECONCILIATION VIEW OF LAST-UPDATE-TS - SEE 091703 ------            
008400*    (EPOCH SECONDS SPLIT INTO A DAY COUNT AND A SECOND-OF-               
008500*    DAY REMAINDER SO THE EXTRACT CAN GROUP BY ELAPSED DAY                
008600*    WITHOUT AN INTERMEDIATE DATE ROUTINE.)                               
008700     05  RSV-LAST-UPDATE-TS-PARTS REDEFINES                               
008800             RSV-LAST-UPDATE-TS.                                          
008900         10  RSV-TS-DAY-PORTION     PIC 9(07).                            
009000         10  RSV-TS-SEC-PORTION     PIC 9(05).                            
009100 WORKING-STORAGE SECTION.                                                 
009200 01  FILLER                         PIC X(01).                            
009300 PROCEDURE DIVISION.                                                      
009400 0000-CATALOGUE-ONLY.                                                     
009500     STOP RUN.                                                            
