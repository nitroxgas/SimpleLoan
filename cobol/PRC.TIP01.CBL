000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCTIP01.                                                 
000300 AUTHOR.        R J HALVORSEN.                                            
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  03/14/1985.                                               
000600 DATE-COMPILED. 03/14/1985.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  PRC.TIP01  -  ASSET PRICE TABLE RECORD DEFINITION                      
001000*  DOCUMENTS THE DAILY ASSET-TO-DOLLAR PRICE TABLE USED BY THE            
001100*  COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM TO VALUE               
001200*  COLLATERAL AND DEBT FOR THE LTV AND HEALTH-FACTOR TESTS.               
001300*  ONE ROW PER PRICED ASSET, REFRESHED EACH RUN FROM THE                  
001400*  PRICING DESK FEED.  CATALOGUED HERE FOR THE METADATA                   
001500*  EXTRACT JOB ONLY.  SEE CLP.R00001 FOR THE PRODUCTION                   
001600*  VALUATION LOGIC.                                                       
001700*-----------------------------------------------------------              
001800*  C H A N G E   L O G                                                    
001900*-----------------------------------------------------------              
002000* 031485 RJH  ORIGINAL CODING - PRICING DESK FEED, ONE ROW                
002100* 031485 RJH    PER PRICED ASSET, REPLACES THE MANUAL TICKET.             
002200* 091586 RJH  REPRICED FIELD TO 6.12 SCALED FORMAT TO MATCH               
002300* 091586 RJH    THE RESERVE MASTER RATE FIELDS (RSV.TIP03).               
002400* 042289 TMO  DROPPED THE PRIOR-DAY PRICE COLUMN - RECON NOW              
002500* 042289 TMO    KEEPS ITS OWN PRIOR-VALUE HISTORY FILE.                   
002600* 011595 DKP  RESIZED ASSET ID TO 16 BYTES TO MATCH THE                   
002700* 011595 DKP    RESERVE MASTER AND POSITION FILES.                        
002800* 081598 DKP  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS                   
002900* 081598 DKP    RECORD.  NO CHANGE REQUIRED.                              
003000* 022601 MFS  ADDED WHOLE-DOLLAR/CENTS-AND-BEYOND REDEFINES               
003100* 022601 MFS    OF THE PRICE FIELD FOR THE RJ8 PRINT UTILITY.             
003200* 091703 MFS  ADDED A SECOND REDEFINES SPLITTING THE PRICE                
003300* 091703 MFS    AT THE FULL 12-DIGIT FRACTION BOUNDARY FOR                
003400* 091703 MFS    THE RECONCILIATION EXTRACT (TICKET DC-2217).              
003500* 050106 MFS  ADDED THE ASSET-ID CLASS/SYMBOL REDEFINES BELOW -           
003600* 050106 MFS    RECON WANTED THE EXCHANGE CLASS PREFIX BROKEN             
003700* 050106 MFS    OUT WITHOUT AN UNLOAD PROGRAM, SAME AS THE                
003800* 050106 MFS    POSITION-ID BATCH/SEQUENCE VIEW ON DBT.TIP09              
003900* 050106 MFS    (TICKET DC-2604).                                         
004000*===============================================================          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PRC-PRICE-DEF ASSIGN TO PRCTABL                               
004800         ORGANIZATION IS SEQUENTIAL.                                      
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PRC-PRICE-DEF                                                        
005200     LABEL RECORDS ARE STANDARD.                                          
005300 01  PRC-PRICE-RECORD.                                                    
005400*        PRICE TABLE IDENTIFICATION -----------------------               
005500     05  PRC-RECORD-TYPE            PIC X(03).                            
005600         88  PRC-IS-PRICE-REC           VALUE 'PRC'.                      
005700     05  PRC-ASSET-ID               PIC X(16).                            
005800*        USD PER WHOLE UNIT - SCALE S=10**12 -----------------            
005900     05  PRC-PRICE-USD              PIC S9(6)V9(12).                      
006000     05  FILLER                     PIC X(15).                            
006100*                                                                         
006200*    WHOLE-DOLLAR / FRACTION VIEW - SEE 022601 ----------------           
006300     05  PRC-PRICE-USD-VIEW REDEFINES                                     
006400             PRC-PRICE-USD.                                               
006500         10  PRC-PRICE-WHOLE        PIC S9(06).                           
006600         10  PRC-PRICE-FRACTION     PIC 9(12).                            
006700*                                                                         
006800*    FULL-PRECISION SPLIT VIEW - SEE 091703 -------------------           
006900*    (FRACTION FURTHER SPLIT AT THE MICRO-DOLLAR BOUNDARY.)               
007000     05  PRC-PRICE-USD-SPLIT REDEFINES                                    
007100             PRC-PRICE-USD.                                               
007200         10  PRC-PRICE-DOLLARS      PIC S9(06).                           
007300         10  PRC-PRICE-MILS         PIC 9(06).                            
007400         10  PRC-PRICE-MICROS       PIC 9(06).                            
007500*                                                                         
007600*    ASSET-ID CLASS/SYMBOL VIEW - SEE 050106 -----------------            
007700     05  PRC-ASSET-ID-PARTS REDEFINES                                     
007800             PRC-ASSET-ID.                                                
007900         10  PRC-ASSET-CLASS-CODE   PIC X(04).                            
008000         10  PRC-ASSET-SYMBOL       PIC X(12).                            
008100 WORKING-STORAGE SECTION.                                                 
008200 01  FILLER                         PIC X(01).                            
008300 PROCEDURE DIVISION.                                                      
008400 0000-CATALOGUE-ONLY.                                                     
008500     STOP RUN.                                                            
