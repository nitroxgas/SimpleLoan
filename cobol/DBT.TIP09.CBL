000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    DBTTIP09.                                                 
000300 AUTHOR.        T M OKAFOR.                                               
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  06/02/1986.                                               
000600 DATE-COMPILED. 06/02/1986.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  DBT.TIP09  -  DEBT POSITION RECORD DEFINITION                          
001000*  DOCUMENTS THE BORROWER DEBT POSITION MASTER OF THE                     
001100*  COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM - ONE ROW              
001200*  PER OPEN DEBT POSITION, CARRYING THE PLEDGED COLLATERAL                
001300*  AGAINST IT.  CATALOGUED HERE FOR THE METADATA EXTRACT JOB              
001400*  ONLY.  SEE CLP.R00001 FOR THE PRODUCTION LAYOUT AND THE                
001500*  LIQUIDATION LOGIC.                                                     
001600*-----------------------------------------------------------              
001700*  C H A N G E   L O G                                                    
001800*-----------------------------------------------------------              
001900* 060286 TMO  ORIGINAL CODING - SECURED-LOAN POSITION RECORD,             
002000* 060286 TMO    ONE PLEDGED-COLLATERAL ASSET PER LOAN.                    
002100* 021787 TMO  ADDED SEPARATE BORROWED-ASSET AND COLLATERAL-               
002200* 021787 TMO    ASSET FIELDS - PRIOR LAYOUT ASSUMED THE POOL              
002300* 021787 TMO    HAD ONLY ONE LENDING CURRENCY.  NOW TWO-ASSET.            
002400* 070392 TMO  ADDED INDEX-AT-OPEN TO SUPPORT THE NEW                      
002500* 070392 TMO    CUMULATIVE BORROW-INDEX ACCRUAL METHOD (SEE               
002600* 070392 TMO    RSV.TIP03 CHANGE OF SAME DATE).  PRINCIPAL                
002700* 070392 TMO    NO LONGER RESTATED DAILY.                                 
002800* 091590 TMO  ADDED PARTIAL-LIQUIDATION RESET RULE TO THE                 
002900* 091590 TMO    NARRATIVE - PRINCIPAL AND INDEX-AT-OPEN ARE               
003000* 091590 TMO    BOTH RESTATED WHEN A LIQUIDATION DOES NOT                 
003100* 091590 TMO    CLOSE THE POSITION.  NO LAYOUT CHANGE.                    
003200* 081598 DKP  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS                   
003300* 081598 DKP    RECORD.  NO CHANGE REQUIRED.                              
003400* 022601 MFS  ADDED WHOLE-UNIT/REMAINDER REDEFINES OF THE                 
003500* 022601 MFS    PRINCIPAL AND COLLATERAL AMOUNTS FOR RJ8.                 
003600* 040304 CLV  ADDED POSITION-ID BATCH/SEQUENCE REDEFINES PER              
003700* 040304 CLV    RECON TEAM REQUEST (TICKET DC-2311).                      
003800*===============================================================          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT DBT-POSITION-DEF ASSIGN TO DBTMSTR                            
004600         ORGANIZATION IS SEQUENTIAL.                                      
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  DBT-POSITION-DEF                                                     
005000     LABEL RECORDS ARE STANDARD.                                          
005100 01  DBT-POSITION-RECORD.                                                 
005200*        DEBT POSITION IDENTIFICATION -------------------------           
005300     05  DBT-RECORD-TYPE            PIC X(03).                            
005400         88  DBT-IS-POSITION-REC        VALUE 'DBT'.                      
005500     05  DBT-POSITION-ID            PIC 9(09).                            
005600     05  DBT-USER-ADDR              PIC X(20).                            
005700     05  DBT-BORROWED-ASSET         PIC X(16).                            
005800     05  DBT-COLLATERAL-ASSET       PIC X(16).                            
005900*        PRINCIPAL AT OPEN/RESET - SATOSHI UNITS ---------------          
006000     05  DBT-PRINCIPAL              PIC S9(15).                           
006100*        BORROW INDEX AT OPEN/RESET - SCALE S=10**12 -----------          
006200     05  DBT-INDEX-AT-OPEN          PIC S9(6)V9(12).                      
006300*        COLLATERAL LOCKED - SATOSHI UNITS ---------------------          
006400     05  DBT-COLLATERAL-AMOUNT      PIC S9(15).                           
006500     05  FILLER                     PIC X(27).                            
006600*                                                                         
006700*    BATCH/SEQUENCE VIEW OF THE POSITION KEY - SEE 040304 -----           
006800     05  DBT-POSITION-ID-PARTS REDEFINES                                  
006900             DBT-POSITION-ID.                                             
007000         10  DBT-POS-BATCH-NBR      PIC 9(03).                            
007100         10  DBT-POS-SEQ-NBR        PIC 9(06).                            
007200*                                                                         
007300*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW OF PRINCIPAL --------            
007400     05  DBT-PRINCIPAL-VIEW REDEFINES                                     
007500             DBT-PRINCIPAL.                                               
007600         10  DBT-PRIN-WHOLE-UNITS   PIC S9(07).                           
007700         10  DBT-PRIN-SATOSHI-PRT   PIC 9(08).                            
007800*                                                                         
007900*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW OF COLLATERAL -------            
008000     05  DBT-COLLATERAL-AMOUNT-VIEW REDEFINES                             
008100             DBT-COLLATERAL-AMOUNT.                                       
008200         10  DBT-COLL-WHOLE-UNITS   PIC S9(07).                           
008300         10  DBT-COLL-SATOSHI-PRT   PIC 9(08).                            
008400*                                                                         
008500*    WHOLE / FRACTION VIEW OF THE INDEX-AT-OPEN ---------------           
008600     05  DBT-INDEX-AT-OPEN-VIEW REDEFINES                                 
008700             DBT-INDEX-AT-OPEN.                                           
008800         10  DBT-IDX-AT-OPN-WHOLE   PIC S9(6).                            
008900         10  DBT-IDX-AT-OPN-FRACT   PIC 9(12).                            
009000 WORKING-STORAGE SECTION.                                                 
009100 01  FILLER                         PIC X(01).                            
009200 PROCEDURE DIVISION.                                                      
009300 0000-CATALOGUE-ONLY.                                                     
009400     STOP RUN.                                                            
