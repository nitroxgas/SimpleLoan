000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AUDR0858.                                                 
000300 AUTHOR.        D K PRICE.                                                
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  10/13/1990.                                               
000600 DATE-COMPILED. 10/13/1990.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  AUD.R00858  -  TRANSACTION AUDIT RECORD DEFINITION                     
001000*  DOCUMENTS THE APPEND-ONLY AUDIT TRAIL WRITTEN BY THE                   
001100*  COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM - ONE ROW              
001200*  PER TRANSACTION REQUEST PROCESSED, CONFIRMED OR REJECTED.              
001300*  CATALOGUED HERE FOR THE METADATA EXTRACT JOB ONLY.  SEE                
001400*  CLP.R00001 FOR THE PRODUCTION WRITE LOGIC.                             
001500*-----------------------------------------------------------              
001600*  C H A N G E   L O G                                                    
001700*-----------------------------------------------------------              
001800* 101390 DKP  ORIGINAL CODING - CONFIRMED/REJECTED AUDIT                  
001900* 101390 DKP    TRAIL FOR THE POOL ACCOUNTING RUN, REPLACES               
002000* 101390 DKP    THE OLD EXCEPTION-ONLY LISTING.                           
002100* 032691 DKP  ADDED POSITION-ID SO A LIQUIDATION OR BORROW                
002200* 032691 DKP    AUDIT ROW CAN BE TRACED BACK TO ITS POSITION.             
002300* 070392 TMO  WIDENED REASON TO 40 BYTES - SHORT REASON CODE              
002400* 070392 TMO    TABLE COULD NOT COVER THE LIQUIDATION CASES.              
002500* 081598 DKP  YEAR 2000 REVIEW - AUD-TIMESTAMP CONFIRMED                  
002600* 081598 DKP    STORED AS UNIX-EPOCH SECONDS.  NO WINDOWING               
002700* 081598 DKP    REQUIRED.  NO OTHER CHANGE.                               
002800* 022601 MFS  ADDED TIMESTAMP DAY/SECOND REDEFINES FOR THE                
002900* 022601 MFS    RJ8 PRINT UTILITY (MATCHES TRX.TIP02).                    
003000* 040304 CLV  ADDED WHOLE-UNIT/REMAINDER REDEFINES OF THE                 
003100* 040304 CLV    PROCESSED AMOUNT PER RECON TEAM REQUEST                   
003200* 040304 CLV    (TICKET DC-2311).                                         
003300* 091703 MFS  ADDED POSITION-ID BATCH/SEQUENCE REDEFINES TO               
003400* 091703 MFS    MATCH SUP.BALANCE AND DBT.TIP09 (DC-2217).                
003500*===============================================================          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT AUD-AUDIT-DEF ASSIGN TO AUDTRL                                
004300         ORGANIZATION IS SEQUENTIAL.                                      
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  AUD-AUDIT-DEF                                                        
004700     LABEL RECORDS ARE STANDARD.                                          
004800 01  AUD-AUDIT-RECORD.                                                    
004900*        REQUEST TIMESTAMP - UNIX EPOCH SECONDS -------------             
005000     05  AUD-TIMESTAMP              PIC 9(12).                            
005100     05  AUD-TYPE                   PIC X(10).                            
005200     05  AUD-USER-ADDR              PIC X(20).                            
005300     05  AUD-ASSET-ID               PIC X(16).                            
005400*        PROCESSED AMOUNT - SATOSHI UNITS --------------------            
005500     05  AUD-AMOUNT                 PIC S9(15).                           
005600     05  AUD-POSITION-ID            PIC 9(09).                            
005700     05  AUD-STATUS                 PIC X(10).                            
005800         88  AUD-IS-CONFIRMED           VALUE 'CONFIRMED'.                
005900         88  AUD-IS-REJECTED            VALUE 'REJECTED'.                 
006000     05  AUD-REASON                 PIC X(40).                            
006100*                                                                         
006200*    TIMESTAMP DAY/SECOND VIEW - MATCHES TRX.TIP02 022601 ----            
006300     05  AUD-TIMESTAMP-PARTS REDEFINES                                    
006400             AUD-TIMESTAMP.                                               
006500         10  AUD-TS-DAY-PORTION     PIC 9(07).                            
006600         10  AUD-TS-SEC-PORTION     PIC 9(05).                            
006700*                                                                         
006800*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW OF THE AMOUNT -------            
006900     05  AUD-AMOUNT-VIEW REDEFINES                                        
007000             AUD-AMOUNT.                                                  
007100         10  AUD-AMT-WHOLE-UNITS    PIC S9(07).                           
007200         10  AUD-AMT-SATOSHI-PRT    PIC 9(08).                            
007300*                                                                         
007400*    BATCH/SEQUENCE VIEW OF THE POSITION KEY - SEE 091703 ----            
007500     05  AUD-POSITION-ID-PARTS REDEFINES                                  
007600             AUD-POSITION-ID.                                             
007700         10  AUD-POS-BATCH-NBR      PIC 9(03).                            
007800         10  AUD-POS-SEQ-NBR        PIC 9(06).                            
007900 WORKING-STORAGE SECTION.                                                 
008000 01  FILLER                         PIC X(01).                            
008100 PROCEDURE DIVISION.                                                      
008200 0000-CATALOGUE-ONLY.                                                     
008300     STOP RUN.                                                            
