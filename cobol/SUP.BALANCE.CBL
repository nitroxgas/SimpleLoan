000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SUPBALNC.                                                 
000300 AUTHOR.        T M OKAFOR.                                               
000400 INSTALLATION.  MIDLAND FARM CREDIT DATA CENTER.                          
000500 DATE-WRITTEN.  06/02/1986.                                               
000600 DATE-COMPILED. 06/02/1986.                                               
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.                 
000800*===============================================================          
000900*  SUP.BALANCE  -  SUPPLY POSITION RECORD DEFINITION                      
001000*  DOCUMENTS THE SUPPLY (POOL-SHARE) POSITION MASTER OF THE               
001100*  COLLATERAL LENDING POOL (CLP) ACCOUNTING SYSTEM - ONE ROW              
001200*  PER OPEN SUPPLY POSITION.  CATALOGUED HERE FOR THE                     
001300*  METADATA EXTRACT JOB ONLY.  SEE CLP.R00001 FOR THE                     
001400*  PRODUCTION LAYOUT AND THE FIFO BURN LOGIC.                             
001500*-----------------------------------------------------------              
001600*  C H A N G E   L O G                                                    
001700*-----------------------------------------------------------              
001800* 060286 TMO  ORIGINAL CODING - POOL-SHARE BALANCE RECORD,                
001900* 060286 TMO    REPLACES THE OLD FIXED-TERM CERTIFICATE FILE.             
002000* 111788 TMO  ADDED INDEX-AT-SUPPLY TO SUPPORT THE NEW                    
002100* 111788 TMO    CUMULATIVE-INDEX ACCRUAL METHOD (SEE RSV.TIP03            
002200* 111788 TMO    CHANGE 070392 - NOTE THIS ENTRY PREDATES THAT             
002300* 111788 TMO    ONE, INDEX WORK STARTED HERE FIRST).                      
002400* 032691 DKP  WIDENED USER-ADDR TO 20 BYTES FOR THE JOINT-                
002500* 032691 DKP    HOLDER REWORK (MEMBER SERVICES REQUEST).                  
002600* 081598 DKP  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS                   
002700* 081598 DKP    RECORD, POSITION-ID IS A BATCH/SEQUENCE KEY.              
002800* 081598 DKP    NO CHANGE REQUIRED.                                       
002900* 022601 MFS  ADDED WHOLE-UNIT/REMAINDER REDEFINES OF THE                 
003000* 022601 MFS    ATOKEN AMOUNT FOR THE RJ8 PRINT UTILITY.                  
003100* 040304 CLV  ADDED POSITION-ID BATCH/SEQUENCE REDEFINES PER              
003200* 040304 CLV    RECON TEAM REQUEST (TICKET DC-2311).                      
003300*===============================================================          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT SUP-BALANCE-DEF ASSIGN TO SUPMSTR                             
004100         ORGANIZATION IS SEQUENTIAL.                                      
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 FD  SUP-BALANCE-DEF                                                      
004500     LABEL RECORDS ARE STANDARD.                                          
004600 01  SUP-POSITION-RECORD.                                                 
004700*        SUPPLY POSITION IDENTIFICATION ----------------------            
004800     05  SUP-RECORD-TYPE            PIC X(03).                            
004900         88  SUP-IS-POSITION-REC        VALUE 'SUP'.                      
005000     05  SUP-POSITION-ID            PIC 9(09).                            
005100     05  SUP-USER-ADDR              PIC X(20).                            
005200     05  SUP-ASSET-ID               PIC X(16).                            
005300*        POOL SHARES HELD - SATOSHI UNITS -----------------------         
005400     05  SUP-ATOKEN-AMOUNT          PIC S9(15).                           
005500*        LIQUIDITY INDEX AT OPEN - SCALE S=10**12 --------------          
005600     05  SUP-INDEX-AT-SUPPLY        PIC S9(6)V9(12).                      
005700     05  FILLER                     PIC X(20).                            
005800*                                                                         
005900*    BATCH/SEQUENCE VIEW OF THE POSITION KEY - SEE 040304 -----           
006000     05  SUP-POSITION-ID-PARTS REDEFINES                                  
006100             SUP-POSITION-ID.                                             
006200         10  SUP-POS-BATCH-NBR      PIC 9(03).                            
006300         10  SUP-POS-SEQ-NBR        PIC 9(06).                            
006400*                                                                         
006500*    WHOLE-UNIT / SATOSHI-REMAINDER VIEW - SEE 022601 --------            
006600*    (15 DIGIT SATOSHI AMOUNT SPLIT AT THE 10**8 BOUNDARY.)               
006700     05  SUP-ATOKEN-AMOUNT-VIEW REDEFINES                                 
006800             SUP-ATOKEN-AMOUNT.                                           
006900         10  SUP-ATOKEN-WHOLE-UNITS PIC S9(07).                           
007000         10  SUP-ATOKEN-SATOSHI-PRT PIC 9(08).                            
007100*                                                                         
007200*    WHOLE / FRACTION VIEW OF THE INDEX-AT-SUPPLY -------------           
007300     05  SUP-INDEX-AT-SUPPLY-VIEW REDEFINES                               
007400             SUP-INDEX-AT-SUPPLY.                                         
007500         10  SUP-IDX-AT-SUP-WHOLE   PIC S9(6).                            
007600         10  SUP-IDX-AT-SUP-FRACT   PIC 9(12).                            
007700 WORKING-STORAGE SECTION.                                                 
007800 01  FILLER                         PIC X(01).                            
007900 PROCEDURE DIVISION.                                                      
008000 0000-CATALOGUE-ONLY.                                                     
008100     STOP RUN.                                                            
